000100******************************************************************
000200*    COPYBOOK:  CTSCORRD                                        *
000300*    RECORD FOR THE SCORED COASTAL WEATHER READING - OUTPUT     *
000400*    OF THE THREAT SCORING PASS.  CARRIES THE FIVE RAW VALUES   *
000500*    PLUS THE COMPUTED SCORE, LEVEL AND PER-PARAMETER RISK      *
000600*    BANDS.  RECORD FOR SCORED-READINGS.                        *
000700*                                                                *
000800*    MODIFICATION LOG:                                          *
000900*    07/09/84  RSL  ORIGINAL LAYOUT - CARRIED INLINE IN THE      *
001000*                   CSTHREAT WORKING-STORAGE SECTION, NOT A     *
001100*                   SEPARATE MEMBER, UNTIL THE 1995 CUTOVER     *
001200*                   BELOW                                       *
001300*    05/12/95  RSL  PULLED OUT TO ITS OWN COPY MEMBER PER        *
001400*                   REQ 1401 - SEE THE CSTHREAT.CBL LOG FOR     *
001500*                   THE SAME DATE                                *
001600******************************************************************
001700 01  SCR-SCORED-RECORD.
001800     05  SCR-READING-SEQ         PIC 9(7).
001900*        THE FIVE VALUES AS THEY WENT INTO THE SCORING ENGINE -
002000*        AFTER CLEANING, SO THESE MATCH THE CLEAN-READINGS
002100*        RECORD FOR THE SAME WX-READING-SEQ.
002200     05  SCR-WIND-SPEED          PIC S9(3)V99.
002300     05  SCR-MAX-WIND-SPEED      PIC S9(3)V99.
002400     05  SCR-HUMIDITY            PIC S9(3)V99.
002500     05  SCR-RAIN-INTENSITY      PIC S9(3)V99.
002600     05  SCR-BARO-PRESSURE       PIC S9(4)V99.
002700*        SCORE IS 0.00 THROUGH 100.00, ROUNDED TO TWO PLACES.
002800*        LEVEL IS ONE OF SAFE/CAUTION/WARNING/DANGER, PADDED
002900*        TO 7 CHARACTERS - SEE LEVEL-LABEL-TABLE IN CSTHREAT.
003000     05  SCR-THREAT-SCORE        PIC 9(3)V99.
003100     05  SCR-THREAT-LEVEL        PIC X(7).
003200*        ONE 0-3 RISK BAND PER PARAMETER, IN THE SAME ORDER AS
003300*        THE VALUES ABOVE - SET BY 310-BAND-ONE-PARAMETER IN
003400*        CSTHREAT AND CARRIED HERE SO A DOWNSTREAM READER DOES
003500*        NOT HAVE TO RE-DERIVE THE BAND FROM THE RAW VALUE.
003600     05  SCR-PARAM-RISKS.
003700         10  SCR-RISK-WIND       PIC 9(1).
003800         10  SCR-RISK-MAXWIND    PIC 9(1).
003900         10  SCR-RISK-HUMID      PIC 9(1).
004000         10  SCR-RISK-RAIN       PIC 9(1).
004100         10  SCR-RISK-PRESS      PIC 9(1).
004200     05  FILLER                  PIC X(10).
