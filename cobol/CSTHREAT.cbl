000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CSTHREAT.
000120 AUTHOR.        R SAYLES-LOWE.
000130 INSTALLATION.  COBOL DEV CENTER - COASTAL OPS.
000140 DATE-WRITTEN.  07/09/84.
000150 DATE-COMPILED.
000160 SECURITY.      NON-CONFIDENTIAL.
000170***************************************************************
000180*  THIS PROGRAM READS ONE DAY-OR-MORE FEED OF COASTAL WEATHER *
000190*  STATION READINGS, CLEANS UP MISSING VALUES, RUNS EACH      *
000200*  READING THROUGH THE THREAT SCORING ENGINE, LOCATES THE     *
000210*  STORM PEAK, PRINTS THE THREAT REPORT AND BUILDS A DEMO     *
000220*  EXTRACT CENTERED ON THE PEAK FOR THE TRAINING SIMULATOR.   *
000230*                                                             *
000240*  THE JOB IS THREE PASSES OVER ONE IN-MEMORY TABLE:          *
000250*    PASS 1 (200/210/250 SERIES) READS RAWREAD, FILLS IN      *
000260*            MISSING VALUES AND LOADS WX-TABLE                *
000270*    PASS 2 (300 SERIES)         BANDS AND SCORES EVERY       *
000280*            ENTRY, WRITES CLNREAD/SCOREOUT, PRINTS THE       *
000290*            REPORT BODY AND TRACKS THE STORM PEAK            *
000300*    PASS 3 (600 SERIES)         WRITES DEMOOUT AROUND THE    *
000310*            PEAK FOUND IN PASS 2                             *
000320*  KEEPING THE WHOLE FEED IN WX-TABLE MEANS PASS 3 NEVER HAS  *
000330*  TO REREAD CLNREAD OFF DISK - SEE THE WORKING-STORAGE       *
000340*  SIZING NOTE AT WX-TABLE BELOW.                             *
000350*                                                             *
000360*  INPUT IS ONE RECORD PER STATION TIMESTAMP.  THE FIVE       *
000370*  MONITORED PARAMETERS ARE WIND SPEED, MAX WIND (GUST),      *
000380*  RELATIVE HUMIDITY, RAIN INTENSITY AND BAROMETRIC           *
000390*  PRESSURE - A BUOY THAT MISSES A TRANSMISSION WINDOW SETS   *
000400*  THE PARAMETER'S MISSING FLAG RATHER THAN OMITTING THE      *
000410*  RECORD ENTIRELY, SO EVERY RAWREAD RECORD IS STILL ONE      *
000420*  TIMESTAMP EVEN WHEN ONE OR MORE FIELDS ARE UNRELIABLE.     *
000430*                                                             *
000440*  MODIFICATION LOG:                                         *
000450*  07/09/84  RSL  ORIGINAL PROGRAM - SINGLE STATION, SINGLE   *
000460*                 PASS THREAT SCORE AND REPORT                *
000470*  11/14/85  RSL  ADDED CARRY-FORWARD / BACK-FILL CLEANING    *
000480*                 STEP AHEAD OF THE SCORING PASS - BUOY 4 WAS *
000490*                 DROPPING READINGS DURING SQUALLS            *
000500*  02/02/87  RSL  ADDED THE DEMO-SEQUENCE EXTRACT FOR THE     *
000510*                 OPERATOR TRAINING SIMULATOR (REQ 0231)      *
000520*  09/30/88  RSL  WEIGHTS TABLE REVISED PER MARINE SAFETY     *
000530*                 OFFICE BULLETIN 88-14                       *
000540*  06/06/90  RSL  RAISED WX-TABLE CAPACITY TO 9999 READINGS - *
000550*                 TWO-BUOY FEED WAS OVERRUNNING THE OLD TABLE *
000560*  04/17/92  DHS  CORRECTED BAROMETRIC PRESSURE BANDING - WAS *
000570*                 USING THE SAME THRESHOLDS AS RAIN INTENSITY *
000580*  01/08/94  DHS  ADDED PRESSURE Z,ZZ9.99 EDIT TO REPORT LINE *
000590*                 PER OPERATIONS REQUEST                      *
000600*  05/12/95  RSL  REQ 1401 - MOVED THE READING AND SCORED     *
000610*                 RECORD LAYOUTS OUT OF WORKING-STORAGE AND   *
000620*                 INTO COPY MEMBERS CTWTHRRD/CTSCORRD - SAME  *
000630*                 COPY-MEMBER IDIOM AS THE PATIENT SYSTEM     *
000640*  08/22/96  RSL  STORM PEAK NOW KEEPS FIRST OCCURRENCE ON A  *
000650*                 TIE - WAS KEEPING THE LAST ONE               *
000660*  02/14/97  DHS  ADDED WX-MISSING-FLAGS-ALL REDEFINES TO     *
000670*                 CTWTHRRD SO THE CLEAN/DEMO WRITE CAN STAMP  *
000680*                 ALL FIVE FLAGS 'N' IN ONE MOVE               *
000690*  12/03/98  RSL  Y2K - DATE-COMPILED NO LONGER STAMPED BY    *
000700*                 HAND, LEFT BLANK FOR THE COMPILER            *
000710*  03/29/99  DHS  Y2K - REPORT DATE FIELDS EXPANDED TO 4-DIGIT*
000720*                 YEAR ON HEADER LINE 2                        *
000730*  07/14/00  KMT  REQ 0940 - RAIN INTENSITY T3 RAISED FROM     *
000740*                 25.0 TO 50.0 MM/HR - THE OLD THRESHOLD WAS   *
000750*                 MAXING OUT THE RAIN RISK BAND ON ORDINARY    *
000760*                 SQUALLS, NOT JUST TRUE DOWNPOURS               *
000770*  10/11/01  DHS  REQ 1187 - DEMO EXTRACT FALLS BACK TO THE   *
000780*                 LAST 100 READINGS WHEN THE PEAK INDEX RUNS  *
000790*                 PAST END OF FILE (RESTART CONDITION)         *
000800*  05/17/04  RSL  REQ 1622 - CALM BLOCK (RECORDS 101-105) NOW *
000810*                 SKIPPED WHEN THE FEED IS SHORTER THAN THAT   *
000820*  02/26/07  KMT  REQ 2050 - ADDED FILE STATUS CHECKING ON THE*
000830*                 RAW READING FEED PER SHOP STANDARD           *
000840*  11/02/08  KMT  REQ 2231 - BAROMETRIC PRESSURE T1/T2/T3      *
000850*                 RETUNED AGAINST FIVE YEARS OF BUOY HISTORY - *
000860*                 THE 04/17/92 FIGURES WERE STILL BASED ON     *
000870*                 BULLETIN 88-14'S ORIGINAL ESTIMATE             *
000880***************************************************************
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910*    STANDARD SHOP COMPILE/RUN TARGET - SAME AS EVERY OTHER
000920*    BATCH PROGRAM IN THIS LIBRARY.
000930 SOURCE-COMPUTER. IBM-390.
000940 OBJECT-COMPUTER. IBM-390.
000950 SPECIAL-NAMES.
000960*    TOP-OF-FORM CARRIAGE CONTROL FOR THRPTOUT PAGE BREAKS -
000970*    NOT ACTUALLY REFERENCED FROM THE PROCEDURE DIVISION SINCE
000980*    400-WRITE-REPORT-HEADERS BREAKS PAGES BY LINE COUNT, BUT
000990*    DECLARED HERE PER SHOP STANDARD FOR ANY PRINT FILE.
001000     C01 IS TOP-OF-FORM.
001010 INPUT-OUTPUT SECTION.
001020 FILE-CONTROL.
001030*    RAW FEED OFF THE BUOYS - MAY CONTAIN MISSING-FLAGGED
001040*    VALUES.  FILE STATUS CHECKED PER THE 02/26/07 CHANGE.
001050     SELECT RAWREAD  ASSIGN TO RAWREAD
001060            ORGANIZATION IS SEQUENTIAL
001070            FILE STATUS IS RAWREAD-STATUS.
001080
001090*    ONE OUTPUT RECORD PER RAWREAD RECORD, EVERY FIELD FILLED
001100*    IN (NO MORE MISSING FLAGS SET).
001110     SELECT CLNREAD  ASSIGN TO CLNREAD
001120            ORGANIZATION IS SEQUENTIAL.
001130
001140*    ADDS THE THREAT SCORE, LEVEL AND PER-PARAMETER RISK BANDS
001150*    TO EACH CLEANED READING.
001160     SELECT SCOREOUT ASSIGN TO SCOREOUT
001170            ORGANIZATION IS SEQUENTIAL.
001180
001190*    TRAINING-SIMULATOR EXTRACT BUILT AROUND THE STORM PEAK.
001200     SELECT DEMOOUT  ASSIGN TO DEMOOUT
001210            ORGANIZATION IS SEQUENTIAL.
001220
001230*    PRINTED THREAT REPORT - HEADERS, ONE DETAIL LINE PER
001240*    READING, TOTALS BLOCK AT THE END.
001250     SELECT THRPTOUT ASSIGN TO THRPTOUT
001260            ORGANIZATION IS SEQUENTIAL.
001270
001280 DATA DIVISION.
001290 FILE SECTION.
001300*    RAW BUOY FEED.  50 BYTES HOLDS THE FULL CTWTHRRD LAYOUT -
001310*    SEE THE COPYBOOK FOR THE FIELD-BY-FIELD BREAKOUT.
001320 FD  RAWREAD
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     RECORD CONTAINS 50 CHARACTERS
001360     BLOCK CONTAINS 0 RECORDS
001370     DATA RECORD IS RAWREAD-RECORD.
001380 01  RAWREAD-RECORD             PIC X(50).
001390
001400*    SAME 50-BYTE LAYOUT AS RAWREAD, WRITTEN AFTER CLEANING -
001410*    EVERY MISSING FLAG IS 'N' BY THE TIME A RECORD GETS HERE.
001420 FD  CLNREAD
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 50 CHARACTERS
001460     BLOCK CONTAINS 0 RECORDS
001470     DATA RECORD IS CLNREAD-RECORD.
001480 01  CLNREAD-RECORD             PIC X(50).
001490
001500*    CLEANED READING PLUS SCORE/LEVEL/RISK BANDS - 60 BYTES,
001510*    SEE CTSCORRD FOR THE FULL LAYOUT.
001520 FD  SCOREOUT
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 60 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS SCOREOUT-RECORD.
001580 01  SCOREOUT-RECORD            PIC X(60).
001590
001600*    TRAINING-SIMULATOR EXTRACT - SAME 50-BYTE LAYOUT AS
001610*    CLNREAD (CTWTHRRD), BUT ONLY THE RECORDS 600-BUILD-DEMO-
001620*    SEQUENCE SELECTS AROUND THE STORM PEAK ARE WRITTEN HERE.
001630 FD  DEMOOUT
001640     RECORDING MODE IS F
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 50 CHARACTERS
001670     BLOCK CONTAINS 0 RECORDS
001680     DATA RECORD IS DEMOOUT-RECORD.
001690 01  DEMOOUT-RECORD             PIC X(50).
001700
001710*    132-BYTE PRINT LINE - STANDARD SHOP PRINT-FILE WIDTH,
001720*    WIDE ENOUGH FOR THE FIVE-PARAMETER DETAIL LINE PLUS THE
001730*    SCORE AND LEVEL COLUMNS.
001740 FD  THRPTOUT
001750     RECORDING MODE IS F
001760     LABEL RECORDS ARE STANDARD
001770     RECORD CONTAINS 132 CHARACTERS
001780     BLOCK CONTAINS 0 RECORDS
001790     DATA RECORD IS THRPTOUT-RECORD.
001800 01  THRPTOUT-RECORD            PIC X(132).
001810
001820 WORKING-STORAGE SECTION.
001830
001840***************************************************************
001850*  FILE STATUS AND END-OF-FILE SWITCHES.  KEPT AS THEIR OWN   *
001860*  GROUP UP FRONT, PER SHOP HABIT, SO THEY ARE THE FIRST      *
001870*  THING THE NEXT PROGRAMMER SEES.                            *
001880***************************************************************
001890 01  FILE-STATUS-CODES.
001900*        '00' IS THE ONLY STATUS 210-READ-RAW-READING
001910*        EXPECTS ON A SUCCESSFUL READ.
001920     05  RAWREAD-STATUS         PIC X(2).
001930         88  RAWREAD-OK                 VALUE '00'.
001940*            '10' IS THE STANDARD AT-END STATUS - NOT TESTED
001950*            DIRECTLY SINCE THE READ'S OWN AT-END CLAUSE SETS
001960*            EOF-RAW-SW BELOW, BUT KEPT HERE FOR ANY OPERATOR
001970*            READING A DUMP.
001980         88  RAWREAD-AT-END             VALUE '10'.
001990
002000*    DRIVES THE MAIN READ LOOP IN 000-MAIN - ONCE SET, THE
002010*    200-CLEAN-RAW-READINGS PERFORM STOPS.
002020 01  WX-FILE-SWITCHES.
002030*        SET BY THE AT-END CLAUSE IN 210-READ-RAW-READING -
002040*        NEVER RESET, SINCE THE FEED IS ONLY READ ONCE PER RUN.
002050     05  EOF-RAW-SW             PIC X(1)  VALUE 'N'.
002060         88  END-OF-RAW-FILE              VALUE 'Y'.
002070
002080*    STANDALONE WS SCALARS - SUBSCRIPTS, THE STORM-PEAK
002090*    HOLDERS AND A FEW REPORT/CONSTANT VALUES THAT DO NOT
002100*    BELONG TO ANY OF THE GROUPS BELOW.  DECLARED 77-LEVEL,
002110*    PER SHOP STANDARD FOR A STANDALONE ITEM (SEE HOSPEDIT'S
002120*    INS- CONSTANTS AND TABLES03'S CTR-STATES/-SEARCH ITEMS).
002130*        MAIN WX-TABLE SUBSCRIPT - DRIVES THE SCORING PASS
002140*        (300 SERIES) AND IS THE "CURRENT READING" POINTER
002150*        THROUGHOUT THAT PASS.
002160 77  WX-IDX                     PIC S9(4) COMP VALUE 0.
002170*        SECOND WX-TABLE SUBSCRIPT - USED BY THE BACK-FILL
002180*        HELPERS (251 THRU 255) AND THE DEMO-RANGE WRITER
002190*        (610) SO THEY NEVER HAVE TO DISTURB WX-IDX.
002200 77  WX-SUB                     PIC S9(4) COMP VALUE 0.
002210*        FIRST AND LAST WX-TABLE SUBSCRIPTS OF THE 100-RECORD
002220*        DEMO WINDOW CENTERED ON THE STORM PEAK.
002230 77  WX-WIN-START               PIC S9(4) COMP VALUE 0.
002240 77  WX-WIN-END                 PIC S9(4) COMP VALUE 0.
002250*        START OF THE TRAILING-100-RECORDS FALLBACK RANGE -
002260*        ONLY USED WHEN THE PEAK INDEX IS UNRELIABLE (SEE
002270*        THE 10/11/01 LOG ENTRY).
002280 77  WX-LAST-START              PIC S9(4) COMP VALUE 0.
002290*        HIGHEST SCORE SEEN SO FAR THIS RUN, AND THE READING-
002300*        SEQ IT CAME FROM - BOTH SET IN 300-SCORE-READINGS
002310*        AND PRINTED ON RPT-TOTAL-LINE-6.
002320 77  WX-PEAK-SCORE              PIC 9(3)V99    VALUE 0.
002330 77  WX-PEAK-SEQ                PIC 9(7)       VALUE 0.
002340*        SUM OF THE FIVE PARAMETER WEIGHTS BELOW - DIVIDING
002350*        BY THIS IN 320-COMPUTE-WEIGHTED-SCORE IS WHAT PUTS
002360*        THE FINAL SCORE ON A CLEAN 0-100 SCALE EVEN IF THE
002370*        WEIGHTS EVER GET RETUNED AND STOP SUMMING TO 1.
002380 77  CTA-TOTAL-WEIGHT           PIC 9V99       VALUE 1.00.
002390*        LINES PER PAGE ON THRPTOUT BEFORE 370-WRITE-DETAIL-
002400*        LINE BREAKS TO A NEW PAGE - SHOP-STANDARD PAGE DEPTH.
002410 77  REPORT-MAX-LINES           PIC 9(2)       VALUE 55.
002420*        RUNS FOR THE WHOLE JOB, NEVER RESET - BUMPED ONCE PER
002430*        CALL TO 400-WRITE-REPORT-HEADERS.
002440 77  PAGE-NUM                   PIC 9(3)       VALUE 0.
002450*        LINES WRITTEN TO THE CURRENT PAGE SO FAR - RESET TO 4
002460*        EVERY TIME 400-WRITE-REPORT-HEADERS RUNS, THEN BUMPED
002470*        BY ONE PER DETAIL LINE IN 370-WRITE-DETAIL-LINE.
002480 77  LINE-COUNT                 PIC 9(3)       VALUE 0.
002490
002500*    WORKING COPY OF ONE READING - USED TO STAGE A RECORD
002510*    BEING READ FROM RAWREAD OR BUILT FOR WRITING TO
002520*    CLNREAD/DEMOOUT.  SEE THE 05/12/95 LOG ENTRY ABOVE.
002530
002540     COPY CTWTHRRD.
002550
002560*    WORKING COPY OF ONE SCORED READING - STAGED FOR SCOREOUT.
002570
002580     COPY CTSCORRD.
002590
002600***************************************************************
002610*  THE FULL CLEANED-AND-SCORED FEED, HELD IN TABLE FOR THE    *
002620*  SCORING PASS AND THE DEMO-SEQUENCE BUILDER.  9999 ENTRIES  *
002630*  IS THE SHOP-STANDARD CAP FOR ONE DAY'S BUOY FEED - SEE     *
002640*  THE 06/06/90 CHANGE ABOVE.  ONE WX-ENTRY PER RAWREAD       *
002650*  RECORD, IN THE SAME ASCENDING WX-READING-SEQ ORDER AS THE  *
002660*  INPUT.                                                     *
002670***************************************************************
002680 01  WX-TABLE.
002690     05  WX-ENTRY OCCURS 9999 TIMES.
002700*            COPIED STRAIGHT FROM THE RAWREAD RECORD ONCE
002710*            CLEANING HAS FILLED IN ANY MISSING VALUE.
002720         10  WX-TAB-SEQ             PIC 9(7).
002730*            METERS PER SECOND, TWO DECIMALS.
002740         10  WX-TAB-WIND            PIC S9(3)V99.
002750*            METERS PER SECOND, TWO DECIMALS - PEAK GUST FOR
002760*            THE READING.
002770         10  WX-TAB-MAXWIND         PIC S9(3)V99.
002780*            PERCENT RELATIVE HUMIDITY, TWO DECIMALS.
002790         10  WX-TAB-HUMID           PIC S9(3)V99.
002800*            MILLIMETERS PER HOUR, TWO DECIMALS.
002810         10  WX-TAB-RAIN            PIC S9(3)V99.
002820*            MILLIBARS, TWO DECIMALS - THE ONLY ONE OF THE
002830*            FIVE THAT EVER RUNS FOUR DIGITS BEFORE THE POINT.
002840         10  WX-TAB-PRESS           PIC S9(4)V99.
002850*            'Y' IF THE RAW VALUE FOR THAT FIELD ON THIS
002860*            READING WAS MISSING AND HAD TO BE CARRIED
002870*            FORWARD OR BACK-FILLED - SEE 200-CLEAN-RAW-
002880*            READINGS AND 250-BACKFILL-LEADING-GAPS.  NOT
002890*            WRITTEN TO ANY OUTPUT FILE - INTERNAL BOOK-
002900*            KEEPING ONLY, CLEARED BACK TO 'N' ON OUTPUT.
002910         10  WX-TAB-WAS-MISSING.
002920             15  WX-TAB-WAS-MISS-WIND    PIC X(1).
002930             15  WX-TAB-WAS-MISS-MAXWIND PIC X(1).
002940             15  WX-TAB-WAS-MISS-HUMID   PIC X(1).
002950             15  WX-TAB-WAS-MISS-RAIN    PIC X(1).
002960             15  WX-TAB-WAS-MISS-PRESS   PIC X(1).
002970*            ONE-MOVE VIEW OF THE FIVE MISSING SWITCHES
002980*            ABOVE - NOT CURRENTLY MOVED TO IN THIS PROGRAM
002990*            (EACH FLAG IS SET ONE AT A TIME AS ITS OWN
003000*            FIELD IS CLEANED) BUT KEPT FOR A QUICK DISPLAY
003010*            OR DUMP OF ALL FIVE AT ONCE DURING DEBUGGING.
003020         10  WX-TAB-WAS-MISS-ALL REDEFINES
003030                 WX-TAB-WAS-MISSING     PIC X(5).
003040*            FILLED IN BY THE SCORING PASS (300 SERIES).
003050*            0.00 THROUGH 100.00, ROUNDED.
003060         10  WX-TAB-SCORE           PIC 9(3)V99.
003070*            SAFE/CAUTION/WARNING/DANGER, SPACE-PADDED TO 7.
003080         10  WX-TAB-LEVEL           PIC X(7).
003090*            ONE 0-3 RISK BAND PER PARAMETER, SAME ORDER AS
003100*            THE VALUES ABOVE.
003110         10  WX-TAB-RISK-WIND       PIC 9(1).
003120         10  WX-TAB-RISK-MAXWIND    PIC 9(1).
003130         10  WX-TAB-RISK-HUMID      PIC 9(1).
003140         10  WX-TAB-RISK-RAIN       PIC 9(1).
003150         10  WX-TAB-RISK-PRESS      PIC 9(1).
003160
003170*    FIRST TABLE INDEX, PER FIELD, THAT CARRIED A GENUINE
003180*    (NOT MISSING) VALUE.  ZERO MEANS "NONE SEEN YET".  USED
003190*    BY 200-CLEAN-RAW-READINGS TO CARRY FORWARD AND BY
003200*    250-BACKFILL-LEADING-GAPS TO KNOW HOW FAR BACK TO
003210*    STAMP THE FIRST GOOD VALUE.
003220 01  WX-FIRST-KNOWN-IDX.
003230*        FIRST GOOD WIND-SPEED SUBSCRIPT THIS RUN.
003240     05  WX-WIND-FK-IDX         PIC S9(4) COMP VALUE 0.
003250*        FIRST GOOD MAX-WIND (GUST) SUBSCRIPT THIS RUN.
003260     05  WX-MAXWIND-FK-IDX      PIC S9(4) COMP VALUE 0.
003270*        FIRST GOOD HUMIDITY SUBSCRIPT THIS RUN.
003280     05  WX-HUMID-FK-IDX        PIC S9(4) COMP VALUE 0.
003290*        FIRST GOOD RAIN-INTENSITY SUBSCRIPT THIS RUN.
003300     05  WX-RAIN-FK-IDX         PIC S9(4) COMP VALUE 0.
003310*        FIRST GOOD PRESSURE SUBSCRIPT THIS RUN.
003320     05  WX-PRESS-FK-IDX        PIC S9(4) COMP VALUE 0.
003330
003340*    RUN COUNTS AND ACCUMULATORS FOR THE END-OF-JOB TOTALS
003350*    BLOCK (700-WRITE-TOTALS).  KEPT TOGETHER AS ONE GROUP
003360*    SINCE THEY ARE ALL PRINTED TOGETHER AT THE END.
003370 01  WX-COUNTERS-AND-ACCUMULATORS.
003380*        NUMBER OF ENTRIES LOADED INTO WX-TABLE - ALSO THE
003390*        UPPER BOUND FOR EVERY WX-IDX/WX-SUB LOOP IN THE JOB.
003400     05  WX-REC-COUNT           PIC S9(4) COMP VALUE 0.
003410*        RAWREAD RECORDS ACTUALLY READ - SHOULD ALWAYS EQUAL
003420*        WX-REC-COUNT; KEPT SEPARATE SINCE IT IS BUMPED IN A
003430*        DIFFERENT PARAGRAPH (210-READ-RAW-READING).
003440     05  WX-RECS-READ-CTR       PIC S9(4) COMP VALUE 0.
003450*        FIELDS FILLED BY CARRYING THE LAST GOOD VALUE
003460*        FORWARD (200-CLEAN-RAW-READINGS).
003470     05  WX-CARRY-FWD-CTR       PIC S9(4) COMP VALUE 0.
003480*        FIELDS FILLED BY BACK-FILLING A LEADING GAP
003490*        (250-BACKFILL-LEADING-GAPS).
003500     05  WX-BACKFILL-CTR        PIC S9(4) COMP VALUE 0.
003510*        THE FOUR RUNNING THREAT-LEVEL COUNTS, IN ASCENDING
003520*        SEVERITY ORDER - BUMPED BY 340-BUMP-LEVEL-COUNTER.
003530     05  WX-SAFE-CTR            PIC S9(4) COMP VALUE 0.
003540     05  WX-CAUTION-CTR         PIC S9(4) COMP VALUE 0.
003550     05  WX-WARNING-CTR         PIC S9(4) COMP VALUE 0.
003560     05  WX-DANGER-CTR          PIC S9(4) COMP VALUE 0.
003570*        DEMOOUT RECORDS WRITTEN THIS RUN - PRINTED ON
003580*        RPT-TOTAL-LINE-9.
003590     05  WX-DEMO-COUNT          PIC S9(4) COMP VALUE 0.
003600*        WX-TABLE SUBSCRIPT OF THE STORM PEAK - SET IN
003610*        300-SCORE-READINGS, CONSUMED BY 600-BUILD-DEMO-
003620*        SEQUENCE.  ZERO MEANS NO PEAK HAS BEEN SET YET.
003630     05  WX-PEAK-IDX            PIC S9(4) COMP VALUE 0.
003640
003650***************************************************************
003660*  THREAT SCORING ENGINE CONSTANTS - PER MARINE SAFETY OFFICE *
003670*  BULLETIN 88-14 (SEE THE 09/30/88 LOG ENTRY).  THREE         *
003680*  ASCENDING THRESHOLDS AND A WEIGHT FOR EACH OF THE FIVE     *
003690*  MONITORED PARAMETERS.  A READING BELOW T1 BANDS AT RISK 0, *
003700*  AT OR ABOVE T1 BUT BELOW T2 BANDS AT RISK 1, T2-T3 BANDS   *
003710*  AT RISK 2, AT OR ABOVE T3 BANDS AT RISK 3 - SEE             *
003720*  310-BAND-ONE-PARAMETER.  THE FIVE WEIGHTS SUM TO             *
003730*  CTA-TOTAL-WEIGHT (1.00) SO THE FINAL SCORE COMES OUT ON A  *
003740*  0-100 SCALE.                                                *
003750***************************************************************
003760 01  CTA-SCORING-CONSTANTS.
003770*        WIND SPEED THRESHOLDS, IN METERS PER SECOND, AND ITS
003780*        SHARE OF THE OVERALL SCORE.
003790     05  CTA-WIND-T1            PIC 9(4)V9  VALUE 0010.0.
003800     05  CTA-WIND-T2            PIC 9(4)V9  VALUE 0017.0.
003810     05  CTA-WIND-T3            PIC 9(4)V9  VALUE 0025.0.
003820     05  CTA-WIND-WEIGHT        PIC 9V9999  VALUE 0.3000.
003830*        MAX WIND (GUST) THRESHOLDS, IN METERS PER SECOND - RUN
003840*        HIGHER THAN THE SUSTAINED WIND THRESHOLDS ABOVE SINCE
003850*        A GUST NATURALLY PEAKS HIGHER THAN THE SUSTAINED SPEED.
003860     05  CTA-MAXWIND-T1         PIC 9(4)V9  VALUE 0015.0.
003870     05  CTA-MAXWIND-T2         PIC 9(4)V9  VALUE 0024.0.
003880     05  CTA-MAXWIND-T3         PIC 9(4)V9  VALUE 0033.0.
003890     05  CTA-MAXWIND-WEIGHT     PIC 9V9999  VALUE 0.2500.
003900*        RELATIVE HUMIDITY THRESHOLDS, IN PERCENT.
003910     05  CTA-HUMID-T1           PIC 9(4)V9  VALUE 0070.0.
003920     05  CTA-HUMID-T2           PIC 9(4)V9  VALUE 0085.0.
003930     05  CTA-HUMID-T3           PIC 9(4)V9  VALUE 0095.0.
003940     05  CTA-HUMID-WEIGHT       PIC 9V9999  VALUE 0.1000.
003950*        RAIN T3 IS DELIBERATELY FAR ABOVE T2 - A TRUE
003960*        DOWNPOUR (50 MM/HR) IS RARE BUT SHOULD ALWAYS MAX
003970*        OUT THIS PARAMETER'S RISK BAND ON ITS OWN.
003980     05  CTA-RAIN-T1            PIC 9(4)V9  VALUE 0002.5.
003990     05  CTA-RAIN-T2            PIC 9(4)V9  VALUE 0007.6.
004000     05  CTA-RAIN-T3            PIC 9(4)V9  VALUE 0050.0.
004010     05  CTA-RAIN-WEIGHT        PIC 9V9999  VALUE 0.2000.
004020*        PRESSURE RUNS THE OPPOSITE WAY FROM THE OTHER FOUR
004030*        PARAMETERS OUT ON THE WATER - A DROPPING READING IS
004040*        THE DANGER SIGN - BUT 310-BAND-ONE-PARAMETER STILL
004050*        TREATS RISING-PAST-A-THRESHOLD AS THE RISK
004060*        DIRECTION, MATCHING WHAT MARINE SAFETY BULLETIN
004070*        88-14 SPECIFIES FOR THIS FEED (SEE THE 04/17/92 FIX
004080*        ABOVE - PRESSURE ONCE SHARED THE RAIN THRESHOLDS).
004090     05  CTA-PRESS-T1           PIC 9(4)V9  VALUE 0990.0.
004100     05  CTA-PRESS-T2           PIC 9(4)V9  VALUE 1000.0.
004110     05  CTA-PRESS-T3           PIC 9(4)V9  VALUE 1010.0.
004120     05  CTA-PRESS-WEIGHT       PIC 9V9999  VALUE 0.1500.
004130
004140*    RISK-BAND-TO-FRACTION LOOKUP (RISK 0-3 => RISK/3, 4       *
004150*    DECIMAL PLACES) - LOADED FROM LITERALS THE SAME WAY THE  *
004160*    WIND-DIRECTION TABLE IS LOADED IN THE OLD HOURLY WEATHER *
004170*    PROGRAM.  SUBSCRIPT IS THE RISK BAND PLUS 1 (RISK BANDS  *
004180*    START AT ZERO, OCCURS TABLES START AT ONE) - SEE          *
004190*    320-COMPUTE-WEIGHTED-SCORE.
004200 01  RISK-FRACTION-VALUES.
004210*        RISK 0 - NO CONTRIBUTION TO THE SCORE.
004220     05  FILLER                 PIC 9V9999  VALUE 0.0000.
004230*        RISK 1 - ONE THIRD.
004240     05  FILLER                 PIC 9V9999  VALUE 0.3333.
004250*        RISK 2 - TWO THIRDS.
004260     05  FILLER                 PIC 9V9999  VALUE 0.6667.
004270*        RISK 3 - FULL CONTRIBUTION.
004280     05  FILLER                 PIC 9V9999  VALUE 1.0000.
004290 01  RISK-FRACTION-TABLE REDEFINES RISK-FRACTION-VALUES.
004300     05  RISK-FRACTION OCCURS 4 TIMES
004310                       INDEXED BY RSK-IDX
004320                       PIC 9V9999.
004330
004340*    THREAT LEVEL LABELS, IN ASCENDING SCORE ORDER - LOADED   *
004350*    FROM LITERALS THE SAME WAY THE WEEKDAYS TABLE IS LOADED  *
004360*    IN THE OLD HOURLY WEATHER PROGRAM.  SUBSCRIPT IS SET BY  *
004370*    330-SET-THREAT-LEVEL FROM WK-LEVEL-IDX (1-4).
004380 01  LEVEL-LABEL-VALUES.
004390*        SCORE UNDER 25.
004400     05  FILLER                 PIC X(7)  VALUE 'Safe   '.
004410*        SCORE 25 UP TO 50.
004420     05  FILLER                 PIC X(7)  VALUE 'Caution'.
004430*        SCORE 50 UP TO 75.
004440     05  FILLER                 PIC X(7)  VALUE 'Warning'.
004450*        SCORE 75 AND ABOVE.
004460     05  FILLER                 PIC X(7)  VALUE 'Danger '.
004470 01  LEVEL-LABEL-TABLE REDEFINES LEVEL-LABEL-VALUES.
004480     05  LEVEL-LABEL OCCURS 4 TIMES
004490                     INDEXED BY LVL-IDX
004500                     PIC X(7).
004510
004520*    WORKING FIELDS FOR 310-BAND-ONE-PARAMETER - LOADED WITH
004530*    ONE PARAMETER'S VALUE AND THRESHOLDS BEFORE EACH OF THE
004540*    FIVE PERFORMS OF THAT PARAGRAPH, IN WEATHERC'S REPEATED-
004550*    FIELD-CHECK STYLE, SO ONE PARAGRAPH SERVES ALL FIVE
004560*    PARAMETERS.
004570 01  WK-RISK-BAND-FIELDS.
004580*        THE READING'S VALUE FOR THE PARAMETER BEING BANDED.
004590     05  WK-BAND-VALUE          PIC S9(4)V99.
004600*        THE THREE ASCENDING THRESHOLDS FOR THAT PARAMETER,
004610*        MOVED IN FROM CTA-SCORING-CONSTANTS BY THE CALLER.
004620     05  WK-BAND-T1             PIC 9(4)V9.
004630     05  WK-BAND-T2             PIC 9(4)V9.
004640     05  WK-BAND-T3             PIC 9(4)V9.
004650*        RISK BAND RESULT, 0 THROUGH 3, HANDED BACK TO THE
004660*        CALLER.
004670     05  WK-BAND-RESULT         PIC 9(1).
004680
004690*    WORKING FIELDS FOR 320-COMPUTE-WEIGHTED-SCORE AND
004700*    330-SET-THREAT-LEVEL.
004710 01  WK-SCORE-FIELDS.
004720*        ONE PARAMETER'S CONTRIBUTION TO THE WEIGHTED SUM
004730*        (RISK-FRACTION TIMES THE PARAMETER'S WEIGHT TIMES
004740*        100), ADDED INTO WK-WEIGHTED-SUM ONE PARAMETER AT A
004750*        TIME.
004760     05  WK-TERM                PIC S9(3)V9999.
004770*        RUNNING TOTAL OF THE FIVE WK-TERM VALUES - DIVIDED
004780*        BY CTA-TOTAL-WEIGHT TO GET THE FINAL SCORE.
004790     05  WK-WEIGHTED-SUM        PIC S9(3)V9999.
004800*        SUBSCRIPT INTO LEVEL-LABEL-TABLE, SET BY
004810*        330-SET-THREAT-LEVEL FROM THE FINAL SCORE.
004820     05  WK-LEVEL-IDX           PIC S9(1) COMP.
004830
004840***************************************************************
004850*  REPORT WORKING STORAGE - HEADING LINES, THE DETAIL LINE    *
004860*  AND THE NINE TOTAL LINES, LAID OUT IN THE SAME HEADER/     *
004870*  DETAIL/TOTAL-LINE STYLE AS THE OLD HOURLY WEATHER REPORT.  *
004880***************************************************************
004890*    ONE BLANK PRINT LINE, USED BETWEEN THE HEADER BLOCK AND
004900*    THE FIRST DETAIL LINE AND AGAIN AHEAD OF THE TOTALS
004910*    BLOCK.
004920 01  BLANK-LINE                 PIC X(132) VALUE SPACES.
004930
004940*    TODAY'S DATE, RE-READ AT THE TOP OF EVERY PAGE (SEE
004950*    400-WRITE-REPORT-HEADERS) SO A JOB THAT RUNS PAST
004960*    MIDNIGHT STILL PRINTS THE CORRECT DATE ON LATER PAGES.
004970 01  WS-CURRENT-DATE-FIELDS.
004980     05  WS-CURRENT-DATE-8      PIC 9(8).
004990*    SAME 8 BYTES AS ABOVE, BROKEN OUT TO YEAR/MONTH/DAY FOR
005000*    MOVING TO THE HEADER LINE - SEE THE 03/29/99 Y2K FIX.
005010 01  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-FIELDS.
005020     05  WS-CURRENT-YEAR        PIC 9(4).
005030     05  WS-CURRENT-MONTH       PIC 9(2).
005040     05  WS-CURRENT-DAY         PIC 9(2).
005050
005060*    PAGE-TOP TITLE LINE - REPORT NAME, RUN DATE, PAGE NUMBER.
005070*    LOADED ONCE PER PAGE BY 400-WRITE-REPORT-HEADERS.
005080 01  RPT-HEADER-1.
005090*        FIXED REPORT TITLE - NEVER CHANGES AT RUN TIME.
005100     05  FILLER                 PIC X(34)
005110             VALUE 'COASTAL THREAT ASSESSMENT REPORT'.
005120     05  FILLER                 PIC X(68) VALUE SPACES.
005130     05  FILLER                 PIC X(6)  VALUE 'DATE: '.
005140*        MM/DD/YYYY, MOVED IN FROM WS-CURRENT-DATE-REDEF ONE
005150*        SUBFIELD AT A TIME BY 400-WRITE-REPORT-HEADERS.
005160     05  RH1-DATE.
005170         10  RH1-MM             PIC 9(2).
005180         10  SLASH-1            PIC X(1) VALUE '/'.
005190         10  RH1-DD             PIC 9(2).
005200         10  SLASH-2            PIC X(1) VALUE '/'.
005210*                4-DIGIT YEAR PER THE 03/29/99 Y2K CHANGE.
005220         10  RH1-YY             PIC 9(4).
005230     05  FILLER                 PIC X(3)  VALUE SPACES.
005240     05  FILLER                 PIC X(5)  VALUE 'PAGE '.
005250     05  RH1-PAGE-NUM           PIC ZZ9.
005260
005270*    COLUMN-HEADING LINE - ONE HEADING PER FIELD ON THE
005280*    DETAIL LINE BELOW, SAME LEFT-TO-RIGHT ORDER.  ALL EIGHT
005290*    HEADINGS ARE FILLER - THIS LINE NEVER CHANGES AT RUN
005300*    TIME, SO THERE IS NOTHING TO MOVE INTO IT.
005310 01  RPT-HEADER-2.
005320     05  FILLER                 PIC X(3)   VALUE SPACES.
005330*        HEADS DL-SEQ.
005340     05  FILLER                 PIC X(7)   VALUE 'SEQ'.
005350*        HEADS DL-WIND.
005360     05  FILLER                 PIC X(9)   VALUE 'WIND'.
005370*        HEADS DL-MAXWIND.
005380     05  FILLER                 PIC X(9)   VALUE 'MAXWND'.
005390*        HEADS DL-HUMID.
005400     05  FILLER                 PIC X(9)   VALUE 'HUMID'.
005410*        HEADS DL-RAIN.
005420     05  FILLER                 PIC X(9)   VALUE 'RAIN'.
005430*        HEADS DL-PRESS - ONE CHARACTER WIDER THAN THE OTHER
005440*        FOUR TO CLEAR THE COMMA-EDITED Z,ZZ9.99 PICTURE.
005450     05  FILLER                 PIC X(11)  VALUE 'PRESS'.
005460*        HEADS DL-SCORE.
005470     05  FILLER                 PIC X(9)   VALUE 'SCORE'.
005480*        HEADS DL-LEVEL - THE LAST COLUMN, NO TRAILING FILLER
005490*        NEEDED SINCE NOTHING FOLLOWS IT ON THE PRINT LINE.
005500     05  FILLER                 PIC X(7)   VALUE 'LEVEL'.
005510
005520*    UNDERLINE ROW BENEATH THE COLUMN HEADINGS - ONE RUN OF
005530*    EQUAL SIGNS PER COLUMN, SAME SPACING AS RPT-HEADER-2 SO
005540*    EACH BAR LINES UP UNDER ITS OWN HEADING.
005550 01  RPT-HEADER-3.
005560     05  FILLER                 PIC X(3)   VALUE SPACES.
005570     05  FILLER                 PIC X(7)   VALUE ALL '='.
005580     05  FILLER                 PIC X(2)   VALUE SPACES.
005590     05  FILLER                 PIC X(7)   VALUE ALL '='.
005600     05  FILLER                 PIC X(2)   VALUE SPACES.
005610     05  FILLER                 PIC X(7)   VALUE ALL '='.
005620     05  FILLER                 PIC X(2)   VALUE SPACES.
005630     05  FILLER                 PIC X(7)   VALUE ALL '='.
005640     05  FILLER                 PIC X(2)   VALUE SPACES.
005650     05  FILLER                 PIC X(7)   VALUE ALL '='.
005660*        WIDER GAP HERE - UNDER THE PRESS COLUMN, WHICH IS
005670*        TWO CHARACTERS WIDER THAN ITS NEIGHBORS ABOVE.
005680     05  FILLER                 PIC X(4)   VALUE SPACES.
005690     05  FILLER                 PIC X(7)   VALUE ALL '='.
005700     05  FILLER                 PIC X(2)   VALUE SPACES.
005710     05  FILLER                 PIC X(7)   VALUE ALL '='.
005720
005730*    ONE LINE PER READING, WRITTEN FROM 370-WRITE-DETAIL-LINE
005740*    DURING THE SCORING PASS.
005750 01  RPT-DETAIL-LINE.
005760*        BUOY TIMESTAMP COUNTER, NOT A FILE-RELATIVE COUNT.
005770     05  DL-SEQ                 PIC ZZZZZZ9.
005780     05  FILLER                 PIC X(2)   VALUE SPACES.
005790     05  DL-WIND                PIC ZZ9.99.
005800     05  FILLER                 PIC X(2)   VALUE SPACES.
005810     05  DL-MAXWIND             PIC ZZ9.99.
005820     05  FILLER                 PIC X(2)   VALUE SPACES.
005830     05  DL-HUMID               PIC ZZ9.99.
005840     05  FILLER                 PIC X(2)   VALUE SPACES.
005850     05  DL-RAIN                PIC ZZ9.99.
005860     05  FILLER                 PIC X(2)   VALUE SPACES.
005870*        COMMA EDIT ADDED 01/08/94 - PRESSURE IS THE ONLY
005880*        PARAMETER THAT EVER RUNS FOUR DIGITS BEFORE THE
005890*        DECIMAL POINT.
005900     05  DL-PRESS               PIC Z,ZZ9.99.
005910     05  FILLER                 PIC X(2)   VALUE SPACES.
005920     05  DL-SCORE               PIC ZZ9.99.
005930     05  FILLER                 PIC X(2)   VALUE SPACES.
005940*        SAFE/CAUTION/WARNING/DANGER.
005950     05  DL-LEVEL               PIC X(7).
005960
005970*    RECORD-COUNT TOTAL LINE - FIRST LINE OF THE TOTALS BLOCK.
005980 01  RPT-TOTAL-LINE-1.
005990     05  FILLER                 PIC X(28)
006000             VALUE 'TOTAL RECORDS PROCESSED:   '.
006010     05  TL1-REC-COUNT          PIC ZZZZ9.
006020     05  FILLER                 PIC X(97) VALUE SPACES.
006030
006040*    PER-LEVEL COUNT LINES, ASCENDING SEVERITY ORDER - SAFE,
006050*    CAUTION, WARNING, DANGER.  THE FOUR COUNTERS SHOULD ALWAYS
006060*    SUM TO TL1-REC-COUNT ABOVE - IF THEY DO NOT, 340-BUMP-
006070*    LEVEL-COUNTER OR 330-SET-THREAT-LEVEL HAS A DEFECT.
006080 01  RPT-TOTAL-LINE-2.
006090     05  FILLER                 PIC X(28)
006100             VALUE 'SAFE READINGS:              '.
006110*        MOVED FROM WX-SAFE-CTR IN 700-WRITE-TOTALS.
006120     05  TL2-SAFE-CTR           PIC ZZZZ9.
006130     05  FILLER                 PIC X(97) VALUE SPACES.
006140
006150 01  RPT-TOTAL-LINE-3.
006160     05  FILLER                 PIC X(28)
006170             VALUE 'CAUTION READINGS:           '.
006180*        MOVED FROM WX-CAUTION-CTR IN 700-WRITE-TOTALS.
006190     05  TL3-CAUTION-CTR        PIC ZZZZ9.
006200     05  FILLER                 PIC X(97) VALUE SPACES.
006210
006220 01  RPT-TOTAL-LINE-4.
006230     05  FILLER                 PIC X(28)
006240             VALUE 'WARNING READINGS:           '.
006250*        MOVED FROM WX-WARNING-CTR IN 700-WRITE-TOTALS.
006260     05  TL4-WARNING-CTR        PIC ZZZZ9.
006270     05  FILLER                 PIC X(97) VALUE SPACES.
006280
006290 01  RPT-TOTAL-LINE-5.
006300     05  FILLER                 PIC X(28)
006310             VALUE 'DANGER READINGS:            '.
006320*        MOVED FROM WX-DANGER-CTR IN 700-WRITE-TOTALS - THIS
006330*        IS THE COUNT AN OPERATIONS REVIEWER SCANS FIRST.
006340     05  TL5-DANGER-CTR         PIC ZZZZ9.
006350     05  FILLER                 PIC X(97) VALUE SPACES.
006360
006370*    THE STORM-PEAK LINE - THE ONE READING WITH THE HIGHEST
006380*    SCORE IN THE WHOLE FEED (FIRST ONE WINS ON A TIE).
006390 01  RPT-TOTAL-LINE-6.
006400     05  FILLER                 PIC X(28)
006410             VALUE 'STORM PEAK - SCORE:         '.
006420     05  TL6-PEAK-SCORE         PIC ZZ9.99.
006430     05  FILLER                 PIC X(8)  VALUE '  SEQ: '.
006440     05  TL6-PEAK-SEQ           PIC ZZZZZZ9.
006450     05  FILLER                 PIC X(83) VALUE SPACES.
006460
006470*    CLEANING-STEP STATISTICS - HOW MANY FIELDS PASS 1 HAD
006480*    TO REPAIR, BROKEN OUT BY REPAIR METHOD.
006490 01  RPT-TOTAL-LINE-7.
006500     05  FILLER                 PIC X(28)
006510             VALUE 'FIELDS CARRIED FORWARD:     '.
006520     05  TL7-CARRY-FWD-CTR      PIC ZZZZ9.
006530     05  FILLER                 PIC X(97) VALUE SPACES.
006540
006550 01  RPT-TOTAL-LINE-8.
006560     05  FILLER                 PIC X(28)
006570             VALUE 'FIELDS BACK-FILLED:         '.
006580     05  TL8-BACKFILL-CTR       PIC ZZZZ9.
006590     05  FILLER                 PIC X(97) VALUE SPACES.
006600
006610*    LAST LINE OF THE TOTALS BLOCK - HOW MANY RECORDS WENT TO
006620*    THE TRAINING-SIMULATOR EXTRACT.  FILLED IN BY
006630*    600-BUILD-DEMO-SEQUENCE AFTER 700-WRITE-TOTALS RETURNS.
006640 01  RPT-TOTAL-LINE-9.
006650     05  FILLER                 PIC X(28)
006660             VALUE 'DEMO-SEQUENCE RECORDS:      '.
006670     05  TL9-DEMO-COUNT         PIC ZZZZ9.
006680     05  FILLER                 PIC X(97) VALUE SPACES.
006690
006700 PROCEDURE DIVISION.
006710*    TOP LEVEL OF THE JOB - SEE THE THREE-PASS OVERVIEW IN
006720*    THE MODIFICATION-LOG BANNER ABOVE.
006730 000-MAIN.
006740     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
006750
006760*    PASS 1 - READ AND CLEAN EVERY RAWREAD RECORD INTO
006770*    WX-TABLE.  210-READ-RAW-READING HAS ALREADY PRIMED THE
006780*    FIRST RECORD FROM 100-HOUSEKEEPING.
006790     PERFORM 200-CLEAN-RAW-READINGS THRU 200-EXIT
006800             UNTIL END-OF-RAW-FILE.
006810
006820*    SECOND CLEANING PASS - FIXES ANY LEADING GAP LEFT BY
006830*    PASS 1 (A FIELD THAT WAS MISSING BEFORE ITS FIRST GOOD
006840*    VALUE EVER TURNED UP).
006850     PERFORM 250-BACKFILL-LEADING-GAPS THRU 250-EXIT.
006860
006870*    PRINT THE FIRST PAGE'S HEADING BLOCK AHEAD OF THE FIRST
006880*    DETAIL LINE.
006890     PERFORM 400-WRITE-REPORT-HEADERS THRU 400-EXIT.
006900
006910*    PASS 2 - SCORE EVERY ENTRY IN WX-TABLE, IN THE SAME
006920*    ASCENDING READING-SEQ ORDER THE READINGS ARRIVED IN.
006930     PERFORM 300-SCORE-READINGS THRU 300-EXIT
006940             VARYING WX-IDX FROM 1 BY 1
006950             UNTIL WX-IDX > WX-REC-COUNT.
006960
006970*    END-OF-RUN TOTALS BLOCK - RECORD COUNT, LEVEL COUNTS,
006980*    STORM PEAK, CLEANING STATISTICS.
006990     PERFORM 700-WRITE-TOTALS THRU 700-EXIT.
007000
007010*    PASS 3 - USES WX-PEAK-IDX, SET DURING PASS 2.
007020     PERFORM 600-BUILD-DEMO-SEQUENCE THRU 600-EXIT.
007030
007040     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
007050*        NORMAL COMPLETION - NO NONZERO RETURN-CODE PATH
007060*        EXISTS IN THIS PROGRAM; A BAD RAWREAD FILE STATUS
007070*        IS LOGGED BY 210-READ-RAW-READING BUT DOES NOT
007080*        STOP THE RUN.
007090     MOVE +0 TO RETURN-CODE.
007100     GOBACK.
007110
007120*    CLEARS THE TABLE AND ALL COUNTERS, OPENS THE FIVE FILES
007130*    AND PRIMES THE READ-AHEAD FOR PASS 1.  RUN ONCE, AT THE
007140*    TOP OF THE JOB, FROM 000-MAIN.
007150 100-HOUSEKEEPING.
007160*        CLEAR THE FULL 9999-ENTRY TABLE, THE RUNNING
007170*        COUNTERS/ACCUMULATORS AND THE FIRST-KNOWN-VALUE
007180*        INDEXES SO NOTHING SURVIVES FROM A JCL RESTART OR
007190*        FROM WHATEVER GARBAGE THE REGION HAD IN STORAGE.
007200     INITIALIZE WX-TABLE,
007210                WX-COUNTERS-AND-ACCUMULATORS,
007220                WX-FIRST-KNOWN-IDX,
007230                WX-SUB, WX-WIN-START, WX-WIN-END, WX-LAST-START.
007240     MOVE 0 TO WX-IDX.
007250     PERFORM 110-OPEN-FILES THRU 110-EXIT.
007260*        READ-AHEAD - LEAVES THE FIRST RAWREAD RECORD SITTING
007270*        IN WX-READING-RECORD FOR 200-CLEAN-RAW-READINGS.
007280     PERFORM 210-READ-RAW-READING THRU 210-EXIT.
007290 100-EXIT.
007300     EXIT.
007310
007320***************************************************************
007330*  110-OPEN-FILES - OPENS THE RAW FEED FOR INPUT AND ALL FOUR *
007340*  OUTPUT FILES.  ALL FIVE ARE OPENED TOGETHER, UP FRONT,     *
007350*  SINCE THE JOB NEEDS ALL FOUR OUTPUTS LIVE THROUGH ALL      *
007360*  THREE PASSES - THERE IS NO POINT CLOSING AND REOPENING     *
007370*  BETWEEN PASSES.  CALLED ONCE, FROM 100-HOUSEKEEPING.       *
007380***************************************************************
007390 110-OPEN-FILES.
007400*        INPUT FIRST, PER SHOP HABIT.
007410     OPEN INPUT  RAWREAD.
007420*        THE FOUR OUTPUTS, LEFT TO RIGHT IN FD ORDER.
007430     OPEN OUTPUT CLNREAD, SCOREOUT, DEMOOUT, THRPTOUT.
007440 110-EXIT.
007450     EXIT.
007460
007470*    READ-AHEAD PARAGRAPH - CALLED ONCE FROM 100-HOUSEKEEPING
007480*    TO PRIME THE FIRST RECORD, THEN ONCE MORE AT THE BOTTOM
007490*    OF EACH 200-CLEAN-RAW-READINGS PASS.  FILE STATUS IS
007500*    CHECKED PER THE 02/26/07 SHOP-STANDARD CHANGE.
007510 210-READ-RAW-READING.
007520*        READ INTO THE COPYBOOK WORKING AREA, NOT DIRECTLY
007530*        INTO A TABLE ENTRY - 200-CLEAN-RAW-READINGS DOES
007540*        THE FIELD-BY-FIELD MOVE INTO WX-TABLE AFTER IT HAS
007550*        HAD A CHANCE TO CHECK EACH MISSING FLAG.
007560     READ RAWREAD INTO WX-READING-RECORD
007570         AT END
007580         MOVE 'Y' TO EOF-RAW-SW
007590         GO TO 210-EXIT
007600     END-READ.
007610     IF NOT RAWREAD-OK
007620*            SHOULD NEVER HAPPEN ON A CLEAN FEED - LOGGED SO
007630*            OPERATIONS CAN CATCH A BAD TAPE OR DATASET.
007640        DISPLAY 'CSTHREAT - BAD FILE STATUS ON RAWREAD: '
007650                RAWREAD-STATUS
007660     END-IF.
007670     ADD 1 TO WX-RECS-READ-CTR.
007680 210-EXIT.
007690     EXIT.
007700
007710***************************************************************
007720*  200-CLEAN-RAW-READINGS IMPLEMENTS THE DATA-CLEANING STEP.  *
007730*  EACH OF THE FIVE FIELDS IS HANDLED IN ITS OWN IF BLOCK -   *
007740*  THE SHOP HAS NO PASS-A-FIELD-NAME-BY-REFERENCE IDIOM, SO  *
007750*  ONE SHARED PARAGRAPH FOR ALL FIVE FIELDS WOULD NEED FIVE   *
007760*  SEPARATE CALLS ANYWAY.  FOR EACH FIELD:                    *
007770*    MISSING AND A GOOD VALUE HAS BEEN SEEN BEFORE  -         *
007780*        CARRY THE LAST GOOD VALUE FORWARD, COUNT IT          *
007790*    MISSING AND NO GOOD VALUE SEEN YET (LEADING GAP) -       *
007800*        LEAVE ZERO FOR NOW; 250-BACKFILL-LEADING-GAPS WILL   *
007810*        FIX IT ONCE THE FIRST GOOD VALUE FOR THE FIELD       *
007820*        TURNS UP                                             *
007830*    NOT MISSING -                                            *
007840*        TAKE THE RAW VALUE AND, IF THIS IS THE FIRST GOOD    *
007850*        VALUE SEEN FOR THE FIELD, REMEMBER ITS INDEX         *
007860*  DRIVEN UNTIL END-OF-RAW-FILE FROM 000-MAIN; ENDS BY        *
007870*  PRIMING THE NEXT RAWREAD RECORD FOR THE FOLLOWING PASS.    *
007880***************************************************************
007890 200-CLEAN-RAW-READINGS.
007900*        NEXT FREE SLOT IN WX-TABLE - THIS PASS NEVER SKIPS AN
007910*        ENTRY, SO WX-REC-COUNT ALSO DOUBLES AS THE TOTAL
007920*        RECORDS READ ONCE END-OF-RAW-FILE IS REACHED.
007930     ADD 1 TO WX-REC-COUNT.
007940*        THE ONE FIELD THAT NEVER GOES MISSING ON THIS FEED -
007950*        THE BUOY ALWAYS STAMPS ITS OWN TIMESTAMP COUNTER.
007960     MOVE WX-READING-SEQ TO WX-TAB-SEQ (WX-REC-COUNT).
007970
007980*    WIND SPEED.
007990     IF WX-WIND-IS-MISSING
008000        MOVE 'Y' TO WX-TAB-WAS-MISS-WIND (WX-REC-COUNT)
008010        IF WX-WIND-FK-IDX > 0
008020*                A GOOD VALUE HAS TURNED UP BEFORE - CARRY
008030*                IT FORWARD INTO THIS READING.
008040           MOVE WX-TAB-WIND (WX-WIND-FK-IDX)
008050                                 TO WX-TAB-WIND (WX-REC-COUNT)
008060           ADD 1 TO WX-CARRY-FWD-CTR
008070        ELSE
008080*                LEADING GAP - NO GOOD VALUE YET.  LEFT AT
008090*                ZERO FOR NOW; 250-BACKFILL-LEADING-GAPS
008100*                WILL REPAIR IT ONCE ONE TURNS UP.
008110           MOVE 0 TO WX-TAB-WIND (WX-REC-COUNT)
008120        END-IF
008130     ELSE
008140*            GENUINE READING - TAKE IT, AND REMEMBER THE
008150*            INDEX IF THIS IS THE FIRST GOOD ONE THIS RUN.
008160        MOVE 'N' TO WX-TAB-WAS-MISS-WIND (WX-REC-COUNT)
008170        MOVE WX-WIND-SPEED TO WX-TAB-WIND (WX-REC-COUNT)
008180        IF WX-WIND-FK-IDX = 0
008190           MOVE WX-REC-COUNT TO WX-WIND-FK-IDX
008200        END-IF
008210     END-IF.
008220
008230*    MAX WIND SPEED (GUST) - SAME THREE-WAY LOGIC AS WIND
008240*    SPEED ABOVE, KEPT AS ITS OWN BLOCK SINCE A GUST SENSOR
008250*    CAN GO OUT WHILE THE SUSTAINED-WIND SENSOR ON THE SAME
008260*    BUOY KEEPS REPORTING.
008270     IF WX-MAXWIND-IS-MISSING
008280        MOVE 'Y' TO WX-TAB-WAS-MISS-MAXWIND (WX-REC-COUNT)
008290        IF WX-MAXWIND-FK-IDX > 0
008300*                CARRY THE LAST GOOD GUST FORWARD.
008310           MOVE WX-TAB-MAXWIND (WX-MAXWIND-FK-IDX)
008320                              TO WX-TAB-MAXWIND (WX-REC-COUNT)
008330           ADD 1 TO WX-CARRY-FWD-CTR
008340        ELSE
008350*                LEADING GAP - 250-BACKFILL-LEADING-GAPS
008360*                WILL FIX THIS ONCE A GOOD GUST TURNS UP.
008370           MOVE 0 TO WX-TAB-MAXWIND (WX-REC-COUNT)
008380        END-IF
008390     ELSE
008400*            GENUINE GUST READING.
008410        MOVE 'N' TO WX-TAB-WAS-MISS-MAXWIND (WX-REC-COUNT)
008420        MOVE WX-MAX-WIND-SPEED TO WX-TAB-MAXWIND (WX-REC-COUNT)
008430        IF WX-MAXWIND-FK-IDX = 0
008440           MOVE WX-REC-COUNT TO WX-MAXWIND-FK-IDX
008450        END-IF
008460     END-IF.
008470
008480*    RELATIVE HUMIDITY - SAME THREE-WAY LOGIC.
008490     IF WX-HUMID-IS-MISSING
008500        MOVE 'Y' TO WX-TAB-WAS-MISS-HUMID (WX-REC-COUNT)
008510        IF WX-HUMID-FK-IDX > 0
008520*                CARRY THE LAST GOOD HUMIDITY FORWARD.
008530           MOVE WX-TAB-HUMID (WX-HUMID-FK-IDX)
008540                                TO WX-TAB-HUMID (WX-REC-COUNT)
008550           ADD 1 TO WX-CARRY-FWD-CTR
008560        ELSE
008570*                LEADING GAP.
008580           MOVE 0 TO WX-TAB-HUMID (WX-REC-COUNT)
008590        END-IF
008600     ELSE
008610*            GENUINE HUMIDITY READING.
008620        MOVE 'N' TO WX-TAB-WAS-MISS-HUMID (WX-REC-COUNT)
008630        MOVE WX-HUMIDITY TO WX-TAB-HUMID (WX-REC-COUNT)
008640        IF WX-HUMID-FK-IDX = 0
008650           MOVE WX-REC-COUNT TO WX-HUMID-FK-IDX
008660        END-IF
008670     END-IF.
008680
008690*    RAIN INTENSITY - SAME THREE-WAY LOGIC.  A LEADING GAP
008700*    HERE MOST OFTEN MEANS THE RAIN GAUGE HAD NOT YET SEEN
008710*    ANY PRECIPITATION TO REPORT, NOT A SENSOR FAILURE, BUT
008720*    THIS PARAGRAPH TREATS IT THE SAME AS ANY OTHER MISSING
008730*    FLAG - THE FEED DOES NOT DISTINGUISH THE TWO CASES.
008740     IF WX-RAIN-IS-MISSING
008750        MOVE 'Y' TO WX-TAB-WAS-MISS-RAIN (WX-REC-COUNT)
008760        IF WX-RAIN-FK-IDX > 0
008770*                CARRY THE LAST GOOD RAIN READING FORWARD.
008780           MOVE WX-TAB-RAIN (WX-RAIN-FK-IDX)
008790                                 TO WX-TAB-RAIN (WX-REC-COUNT)
008800           ADD 1 TO WX-CARRY-FWD-CTR
008810        ELSE
008820*                LEADING GAP.
008830           MOVE 0 TO WX-TAB-RAIN (WX-REC-COUNT)
008840        END-IF
008850     ELSE
008860*            GENUINE RAIN READING.
008870        MOVE 'N' TO WX-TAB-WAS-MISS-RAIN (WX-REC-COUNT)
008880        MOVE WX-RAIN-INTENSITY TO WX-TAB-RAIN (WX-REC-COUNT)
008890        IF WX-RAIN-FK-IDX = 0
008900           MOVE WX-REC-COUNT TO WX-RAIN-FK-IDX
008910        END-IF
008920     END-IF.
008930
008940*    BAROMETRIC PRESSURE - SAME THREE-WAY LOGIC.  THIS IS
008950*    THE FIELD MOST LIKELY TO ARRIVE GENUINE, SINCE A
008960*    BAROMETER RARELY FAILS OUTRIGHT THE WAY AN ANEMOMETER
008970*    OR RAIN GAUGE CAN IN HEAVY WEATHER.
008980     IF WX-PRESS-IS-MISSING
008990        MOVE 'Y' TO WX-TAB-WAS-MISS-PRESS (WX-REC-COUNT)
009000        IF WX-PRESS-FK-IDX > 0
009010*                CARRY THE LAST GOOD PRESSURE FORWARD.
009020           MOVE WX-TAB-PRESS (WX-PRESS-FK-IDX)
009030                                TO WX-TAB-PRESS (WX-REC-COUNT)
009040           ADD 1 TO WX-CARRY-FWD-CTR
009050        ELSE
009060*                LEADING GAP.
009070           MOVE 0 TO WX-TAB-PRESS (WX-REC-COUNT)
009080        END-IF
009090     ELSE
009100*            GENUINE PRESSURE READING.
009110        MOVE 'N' TO WX-TAB-WAS-MISS-PRESS (WX-REC-COUNT)
009120        MOVE WX-BARO-PRESSURE TO WX-TAB-PRESS (WX-REC-COUNT)
009130        IF WX-PRESS-FK-IDX = 0
009140           MOVE WX-REC-COUNT TO WX-PRESS-FK-IDX
009150        END-IF
009160     END-IF.
009170
009180*    PRIME THE NEXT RECORD FOR THE NEXT PASS OF THIS PARAGRAPH.
009190     PERFORM 210-READ-RAW-READING THRU 210-EXIT.
009200 200-EXIT.
009210     EXIT.
009220
009230***************************************************************
009240*  250-BACKFILL-LEADING-GAPS - FOR EACH FIELD, ANY ENTRIES     *
009250*  AHEAD OF THE FIRST GOOD VALUE ARE STAMPED WITH THAT FIRST   *
009260*  GOOD VALUE (BACK-FILL).  IF A FIELD NEVER HAD A GOOD VALUE  *
009270*  IN THE WHOLE FEED, WX-xxxx-FK-IDX STAYS ZERO AND NOTHING    *
009280*  IS BACK-FILLED - THIS SHOULD NOT HAPPEN IN PRODUCTION.      *
009290*  ONE HELPER PARAGRAPH PER FIELD (251-255), EACH DRIVEN OFF   *
009300*  THE SHARED WX-SUB SUBSCRIPT SO NONE OF THEM STEP ON THE     *
009310*  300-SERIES WX-IDX SUBSCRIPT.  RUN ONCE, AFTER THE RAWREAD   *
009320*  READ LOOP ENDS, FROM 000-MAIN.                              *
009330***************************************************************
009340 250-BACKFILL-LEADING-GAPS.
009350*    ONLY BOTHER PERFORMING A FIELD'S BACK-FILL LOOP IF ITS
009360*    FIRST-GOOD-VALUE INDEX IS PAST RECORD 1 - IF IT IS
009370*    ALREADY 1 OR STILL ZERO THERE IS NOTHING TO REPAIR.
009380*        WIND SPEED - LOOP RUNS RECORDS 1 THRU (FIRST-KNOWN
009390*        INDEX MINUS 1), THE ONLY ENTRIES THAT COULD STILL
009400*        BE CARRYING THE ZERO STAMPED BY 200-CLEAN-RAW-
009410*        READINGS FOR A LEADING GAP.
009420     IF WX-WIND-FK-IDX > 1
009430        PERFORM 251-BACKFILL-WIND THRU 251-EXIT
009440                VARYING WX-SUB FROM 1 BY 1
009450                UNTIL WX-SUB >= WX-WIND-FK-IDX
009460     END-IF.
009470*        MAX WIND (GUST) - SAME LOGIC, ITS OWN FIRST-KNOWN
009480*        INDEX SINCE A GUST SENSOR CAN FAIL INDEPENDENTLY
009490*        OF THE SUSTAINED-WIND SENSOR ON THE SAME BUOY.
009500     IF WX-MAXWIND-FK-IDX > 1
009510        PERFORM 252-BACKFILL-MAXWIND THRU 252-EXIT
009520                VARYING WX-SUB FROM 1 BY 1
009530                UNTIL WX-SUB >= WX-MAXWIND-FK-IDX
009540     END-IF.
009550*        RELATIVE HUMIDITY.
009560     IF WX-HUMID-FK-IDX > 1
009570        PERFORM 253-BACKFILL-HUMID THRU 253-EXIT
009580                VARYING WX-SUB FROM 1 BY 1
009590                UNTIL WX-SUB >= WX-HUMID-FK-IDX
009600     END-IF.
009610*        RAIN INTENSITY.
009620     IF WX-RAIN-FK-IDX > 1
009630        PERFORM 254-BACKFILL-RAIN THRU 254-EXIT
009640                VARYING WX-SUB FROM 1 BY 1
009650                UNTIL WX-SUB >= WX-RAIN-FK-IDX
009660     END-IF.
009670*        BAROMETRIC PRESSURE - LAST OF THE FIVE, SAME
009680*        PATTERN AS THE FOUR ABOVE.
009690     IF WX-PRESS-FK-IDX > 1
009700        PERFORM 255-BACKFILL-PRESS THRU 255-EXIT
009710                VARYING WX-SUB FROM 1 BY 1
009720                UNTIL WX-SUB >= WX-PRESS-FK-IDX
009730     END-IF.
009740 250-EXIT.
009750     EXIT.
009760
009770*    ENTERED ONCE PER RECORD FROM WX-SUB = 1 THROUGH
009780*    WX-WIND-FK-IDX MINUS 1 - EVERY ONE OF THOSE ENTRIES WAS
009790*    STAMPED WITH ZERO BY 200-CLEAN-RAW-READINGS BECAUSE THE
009800*    WIND SENSOR HAD NOT YET REPORTED A GOOD VALUE.  THE FLAG
009810*    CHECK BELOW IS BELT-AND-SUSPENDERS - EVERY ENTRY IN THIS
009820*    RANGE SHOULD BE FLAGGED, BUT WE STILL TEST IT RATHER THAN
009830*    ASSUME.  WX-BACKFILL-CTR FEEDS THE CLEANING-STATS LINE ON
009840*    THE END-OF-RUN TOTALS REPORT.
009850 251-BACKFILL-WIND.
009860     IF WX-TAB-WAS-MISS-WIND (WX-SUB) = 'Y'
009870        MOVE WX-TAB-WIND (WX-WIND-FK-IDX) TO WX-TAB-WIND (WX-SUB)
009880        ADD 1 TO WX-BACKFILL-CTR
009890     END-IF.
009900 251-EXIT.
009910     EXIT.
009920
009930*    SAME LOGIC AS 251-BACKFILL-WIND, FOR MAX WIND (GUST).
009940*    KEPT AS ITS OWN PARAGRAPH RATHER THAN A SHARED ONE BECAUSE
009950*    THIS SHOP'S COBOL HAS NO WAY TO PASS A TABLE FIELD NAME AS
009960*    A PARAMETER - EACH FIELD NEEDS ITS OWN MOVE STATEMENT.
009970 252-BACKFILL-MAXWIND.
009980     IF WX-TAB-WAS-MISS-MAXWIND (WX-SUB) = 'Y'
009990        MOVE WX-TAB-MAXWIND (WX-MAXWIND-FK-IDX)
010000                                  TO WX-TAB-MAXWIND (WX-SUB)
010010        ADD 1 TO WX-BACKFILL-CTR
010020     END-IF.
010030 252-EXIT.
010040     EXIT.
010050
010060*    SAME LOGIC AS 251-BACKFILL-WIND, FOR RELATIVE HUMIDITY.
010070*    A HUMIDITY SENSOR OUTAGE AT THE START OF A FEED IS THE
010080*    MOST COMMON LEADING-GAP CASE ON THE OFFSHORE BUOYS.
010090 253-BACKFILL-HUMID.
010100     IF WX-TAB-WAS-MISS-HUMID (WX-SUB) = 'Y'
010110        MOVE WX-TAB-HUMID (WX-HUMID-FK-IDX)
010120                                  TO WX-TAB-HUMID (WX-SUB)
010130        ADD 1 TO WX-BACKFILL-CTR
010140     END-IF.
010150 253-EXIT.
010160     EXIT.
010170
010180*    SAME LOGIC AS 251-BACKFILL-WIND, FOR RAIN INTENSITY.
010190 254-BACKFILL-RAIN.
010200     IF WX-TAB-WAS-MISS-RAIN (WX-SUB) = 'Y'
010210        MOVE WX-TAB-RAIN (WX-RAIN-FK-IDX) TO WX-TAB-RAIN (WX-SUB)
010220        ADD 1 TO WX-BACKFILL-CTR
010230     END-IF.
010240 254-EXIT.
010250     EXIT.
010260
010270*    SAME LOGIC AS 251-BACKFILL-WIND, FOR BAROMETRIC PRESSURE -
010280*    THE LAST OF THE FIVE HELPER PARAGRAPHS.  ONCE 255-EXIT IS
010290*    REACHED EVERY FIELD IN WX-TABLE HAS A GENUINE OR PROPERLY
010300*    BACK-FILLED VALUE AND 300-SCORE-READINGS CAN SAFELY BEGIN.
010310 255-BACKFILL-PRESS.
010320     IF WX-TAB-WAS-MISS-PRESS (WX-SUB) = 'Y'
010330        MOVE WX-TAB-PRESS (WX-PRESS-FK-IDX)
010340                                  TO WX-TAB-PRESS (WX-SUB)
010350        ADD 1 TO WX-BACKFILL-CTR
010360     END-IF.
010370 255-EXIT.
010380     EXIT.
010390
010400***************************************************************
010410*  300-SCORE-READINGS - THE THREAT SCORING ENGINE.  BANDS      *
010420*  EACH OF THE FIVE PARAMETERS 0-3 AGAINST ITS THREE           *
010430*  ASCENDING THRESHOLDS, WEIGHTS AND SUMS THEM TO A 0-100      *
010440*  SCORE, MAPS THE SCORE TO A LEVEL, WRITES THE CLEANED        *
010450*  RECORD, THE SCORED RECORD AND THE REPORT DETAIL LINE, AND   *
010460*  TRACKS THE RUNNING STORM PEAK.  CALLED ONCE PER WX-TABLE    *
010470*  ENTRY, ASCENDING, FROM 000-MAIN.                            *
010480***************************************************************
010490 300-SCORE-READINGS.
010500*    BAND EACH PARAMETER IN TURN - LOAD WK-BAND-VALUE AND THE
010510*    THREE THRESHOLDS, PERFORM THE SHARED BANDING PARAGRAPH,
010520*    THEN FILE THE RESULT AWAY IN THE TABLE.  WIND SPEED
010530*    FIRST, SINCE IT CARRIES THE LARGEST WEIGHT.
010540     MOVE WX-TAB-WIND    (WX-IDX) TO WK-BAND-VALUE.
010550     MOVE CTA-WIND-T1              TO WK-BAND-T1.
010560     MOVE CTA-WIND-T2              TO WK-BAND-T2.
010570     MOVE CTA-WIND-T3              TO WK-BAND-T3.
010580     PERFORM 310-BAND-ONE-PARAMETER THRU 310-EXIT.
010590     MOVE WK-BAND-RESULT TO WX-TAB-RISK-WIND (WX-IDX).
010600
010610*    MAX WIND (GUST) - SAME BANDING PARAGRAPH, ITS OWN
010620*    HIGHER THRESHOLDS SINCE A GUST RUNS HOTTER THAN THE
010630*    SUSTAINED SPEED.
010640     MOVE WX-TAB-MAXWIND (WX-IDX) TO WK-BAND-VALUE.
010650     MOVE CTA-MAXWIND-T1           TO WK-BAND-T1.
010660     MOVE CTA-MAXWIND-T2           TO WK-BAND-T2.
010670     MOVE CTA-MAXWIND-T3           TO WK-BAND-T3.
010680     PERFORM 310-BAND-ONE-PARAMETER THRU 310-EXIT.
010690     MOVE WK-BAND-RESULT TO WX-TAB-RISK-MAXWIND (WX-IDX).
010700
010710*    RELATIVE HUMIDITY - MID-RANGE WEIGHT.
010720     MOVE WX-TAB-HUMID   (WX-IDX) TO WK-BAND-VALUE.
010730     MOVE CTA-HUMID-T1              TO WK-BAND-T1.
010740     MOVE CTA-HUMID-T2              TO WK-BAND-T2.
010750     MOVE CTA-HUMID-T3              TO WK-BAND-T3.
010760     PERFORM 310-BAND-ONE-PARAMETER THRU 310-EXIT.
010770     MOVE WK-BAND-RESULT TO WX-TAB-RISK-HUMID (WX-IDX).
010780
010790*    RAIN INTENSITY - T3 IS SET FAR ABOVE T2 SO A TRUE
010800*    DOWNPOUR MAXES OUT THIS PARAMETER ON ITS OWN.
010810     MOVE WX-TAB-RAIN    (WX-IDX) TO WK-BAND-VALUE.
010820     MOVE CTA-RAIN-T1               TO WK-BAND-T1.
010830     MOVE CTA-RAIN-T2               TO WK-BAND-T2.
010840     MOVE CTA-RAIN-T3               TO WK-BAND-T3.
010850     PERFORM 310-BAND-ONE-PARAMETER THRU 310-EXIT.
010860     MOVE WK-BAND-RESULT TO WX-TAB-RISK-RAIN (WX-IDX).
010870
010880*    BAROMETRIC PRESSURE - LAST, LOWEST WEIGHT.
010890     MOVE WX-TAB-PRESS   (WX-IDX) TO WK-BAND-VALUE.
010900     MOVE CTA-PRESS-T1              TO WK-BAND-T1.
010910     MOVE CTA-PRESS-T2              TO WK-BAND-T2.
010920     MOVE CTA-PRESS-T3              TO WK-BAND-T3.
010930     PERFORM 310-BAND-ONE-PARAMETER THRU 310-EXIT.
010940     MOVE WK-BAND-RESULT TO WX-TAB-RISK-PRESS (WX-IDX).
010950
010960*    ALL FIVE PARAMETERS ARE NOW BANDED - ROLL THEM UP TO
010970*    ONE WEIGHTED SCORE, MAP THE SCORE TO A LEVEL, AND BUMP
010980*    THAT LEVEL'S RUNNING COUNT FOR THE TOTALS BLOCK.
010990     PERFORM 320-COMPUTE-WEIGHTED-SCORE THRU 320-EXIT.
011000     PERFORM 330-SET-THREAT-LEVEL THRU 330-EXIT.
011010     PERFORM 340-BUMP-LEVEL-COUNTER THRU 340-EXIT.
011020
011030*    STORM PEAK TRACKING - STRICT GREATER-THAN KEEPS THE
011040*    FIRST READING ON A TIE SINCE THE TABLE IS WALKED IN
011050*    ASCENDING SEQ ORDER (SEE THE 08/22/96 LOG ENTRY).  ALL
011060*    THREE OF WX-PEAK-SCORE, WX-PEAK-SEQ AND WX-PEAK-IDX ARE
011070*    UPDATED TOGETHER SO THEY ALWAYS DESCRIBE THE SAME
011080*    READING.
011090     IF WX-TAB-SCORE (WX-IDX) > WX-PEAK-SCORE
011100        MOVE WX-TAB-SCORE (WX-IDX) TO WX-PEAK-SCORE
011110        MOVE WX-TAB-SEQ   (WX-IDX) TO WX-PEAK-SEQ
011120        MOVE WX-IDX                TO WX-PEAK-IDX
011130     END-IF.
011140
011150*    SCORING FOR THIS READING IS COMPLETE - WRITE THE THREE
011160*    OUTPUTS THAT DEPEND ON IT.
011170     PERFORM 350-WRITE-CLEAN-RECORD THRU 350-EXIT.
011180     PERFORM 360-WRITE-SCORED-RECORD THRU 360-EXIT.
011190     PERFORM 370-WRITE-DETAIL-LINE THRU 370-EXIT.
011200 300-EXIT.
011210     EXIT.
011220
011230***************************************************************
011240*  310-BAND-ONE-PARAMETER - SHARED RISK-BANDING LOGIC FOR ALL *
011250*  FIVE PARAMETERS.  WK-BAND-VALUE AND THE THREE WK-BAND-Tn   *
011260*  FIELDS MUST BE LOADED BY THE CALLER BEFORE EACH PERFORM.   *
011270*  RETURNS 0 (BELOW T1) THROUGH 3 (AT OR ABOVE T3) IN         *
011280*  WK-BAND-RESULT.  CALLED FIVE TIMES PER READING, ONCE PER   *
011290*  PARAMETER, FROM 300-SCORE-READINGS.                        *
011300***************************************************************
011310 310-BAND-ONE-PARAMETER.
011320*        BELOW T1 - NO ELEVATED RISK FROM THIS PARAMETER AT
011330*        ALL, RISK-FRACTION (1) IS ZERO.
011340     IF WK-BAND-VALUE < WK-BAND-T1
011350        MOVE 0 TO WK-BAND-RESULT
011360     ELSE
011370*                AT OR ABOVE T1 BUT BELOW T2 - THE LOWEST
011380*                NONZERO BAND.
011390        IF WK-BAND-VALUE < WK-BAND-T2
011400           MOVE 1 TO WK-BAND-RESULT
011410        ELSE
011420*                        AT OR ABOVE T2 BUT BELOW T3, OR AT
011430*                        OR ABOVE T3 - THE TOP BAND HAS NO
011440*                        UPPER BOUND, SO ANY VALUE THIS HIGH
011450*                        SCORES THE SAME REGARDLESS OF HOW
011460*                        FAR PAST T3 IT IS.
011470           IF WK-BAND-VALUE < WK-BAND-T3
011480              MOVE 2 TO WK-BAND-RESULT
011490           ELSE
011500              MOVE 3 TO WK-BAND-RESULT
011510           END-IF
011520        END-IF
011530     END-IF.
011540 310-EXIT.
011550     EXIT.
011560
011570***************************************************************
011580*  320-COMPUTE-WEIGHTED-SCORE - WEIGHTED SUM OF THE FIVE      *
011590*  RISK-FRACTION*WEIGHT*100 TERMS, DIVIDED BY THE TOTAL       *
011600*  WEIGHT (1.00) AND ROUNDED TO THE NEAREST HUNDREDTH - SEE   *
011610*  CTA-SCORING-CONSTANTS ABOVE.  RSK-IDX IS SET TO EACH       *
011620*  PARAMETER'S RISK BAND PLUS 1 SINCE RISK-FRACTION-TABLE     *
011630*  STARTS AT SUBSCRIPT 1 BUT THE RISK BANDS THEMSELVES START  *
011640*  AT ZERO.  CALLED ONCE PER READING, RIGHT AFTER ALL FIVE    *
011650*  310-BAND-ONE-PARAMETER CALLS, FROM 300-SCORE-READINGS.     *
011660***************************************************************
011670 320-COMPUTE-WEIGHTED-SCORE.
011680*        WIND SPEED STARTS THE RUNNING SUM (MOVE, NOT ADD,
011690*        SINCE THIS IS THE FIRST TERM); THE OTHER FOUR ADD
011700*        THEIR OWN WK-TERM INTO IT BELOW.
011710     SET RSK-IDX TO WX-TAB-RISK-WIND (WX-IDX).
011720     SET RSK-IDX UP BY 1.
011730     COMPUTE WK-WEIGHTED-SUM =
011740             RISK-FRACTION (RSK-IDX) * CTA-WIND-WEIGHT * 100.
011750
011760*        MAX WIND (GUST).
011770     SET RSK-IDX TO WX-TAB-RISK-MAXWIND (WX-IDX).
011780     SET RSK-IDX UP BY 1.
011790     COMPUTE WK-TERM =
011800             RISK-FRACTION (RSK-IDX) * CTA-MAXWIND-WEIGHT * 100.
011810     ADD WK-TERM TO WK-WEIGHTED-SUM.
011820
011830*        RELATIVE HUMIDITY.
011840     SET RSK-IDX TO WX-TAB-RISK-HUMID (WX-IDX).
011850     SET RSK-IDX UP BY 1.
011860     COMPUTE WK-TERM =
011870             RISK-FRACTION (RSK-IDX) * CTA-HUMID-WEIGHT * 100.
011880     ADD WK-TERM TO WK-WEIGHTED-SUM.
011890
011900*        RAIN INTENSITY.
011910     SET RSK-IDX TO WX-TAB-RISK-RAIN (WX-IDX).
011920     SET RSK-IDX UP BY 1.
011930     COMPUTE WK-TERM =
011940             RISK-FRACTION (RSK-IDX) * CTA-RAIN-WEIGHT * 100.
011950     ADD WK-TERM TO WK-WEIGHTED-SUM.
011960
011970*        BAROMETRIC PRESSURE - LAST TERM.
011980     SET RSK-IDX TO WX-TAB-RISK-PRESS (WX-IDX).
011990     SET RSK-IDX UP BY 1.
012000     COMPUTE WK-TERM =
012010             RISK-FRACTION (RSK-IDX) * CTA-PRESS-WEIGHT * 100.
012020     ADD WK-TERM TO WK-WEIGHTED-SUM.
012030
012040*    FINAL SCORE - ROUNDED TO TWO DECIMAL PLACES, ON A
012050*    0.00-100.00 SCALE.
012060     COMPUTE WX-TAB-SCORE (WX-IDX) ROUNDED =
012070             WK-WEIGHTED-SUM / CTA-TOTAL-WEIGHT.
012080 320-EXIT.
012090     EXIT.
012100
012110***************************************************************
012120*  330-SET-THREAT-LEVEL - MAPS THE 0-100 SCORE JUST COMPUTED  *
012130*  BY 320-COMPUTE-WEIGHTED-SCORE TO ONE OF THE FOUR LEVELS    *
012140*  AND LOOKS UP ITS PRINTABLE LABEL IN LEVEL-LABEL-TABLE.     *
012150*  CALLED ONCE PER READING, RIGHT AFTER 320-COMPUTE-WEIGHTED- *
012160*  SCORE, FROM 300-SCORE-READINGS.                            *
012170***************************************************************
012180 330-SET-THREAT-LEVEL.
012190*        UNDER 25 IS SAFE - THE ONLY BAND WITH NO LOWER
012200*        BOUND, SINCE A SCORE CAN NEVER FALL BELOW ZERO.
012210     IF WX-TAB-SCORE (WX-IDX) < 25
012220        MOVE 1 TO WK-LEVEL-IDX
012230     ELSE
012240*                25 UP TO 50 IS CAUTION.
012250        IF WX-TAB-SCORE (WX-IDX) < 50
012260           MOVE 2 TO WK-LEVEL-IDX
012270        ELSE
012280*                        50 UP TO 75 IS WARNING, 75 AND
012290*                        ABOVE IS DANGER - THE ONLY BAND
012300*                        WITH NO UPPER BOUND.
012310           IF WX-TAB-SCORE (WX-IDX) < 75
012320              MOVE 3 TO WK-LEVEL-IDX
012330           ELSE
012340              MOVE 4 TO WK-LEVEL-IDX
012350           END-IF
012360        END-IF
012370     END-IF.
012380*        LOOK UP THE PRINTABLE LABEL FOR THE LEVEL JUST SET.
012390     SET LVL-IDX TO WK-LEVEL-IDX.
012400     MOVE LEVEL-LABEL (LVL-IDX) TO WX-TAB-LEVEL (WX-IDX).
012410 330-EXIT.
012420     EXIT.
012430
012440***************************************************************
012450*  340-BUMP-LEVEL-COUNTER - KEEPS THE FOUR RUNNING LEVEL      *
012460*  COUNTS FOR THE TOTALS BLOCK (700-WRITE-TOTALS), FAVRFP'S   *
012470*  EVALUATE-PER-CODE STYLE.  CALLED ONCE PER READING, RIGHT   *
012480*  AFTER 330-SET-THREAT-LEVEL, FROM 300-SCORE-READINGS.       *
012490***************************************************************
012500 340-BUMP-LEVEL-COUNTER.
012510     EVALUATE WX-TAB-LEVEL (WX-IDX)
012520        WHEN 'Safe   '
012530           ADD 1 TO WX-SAFE-CTR
012540        WHEN 'Caution'
012550           ADD 1 TO WX-CAUTION-CTR
012560        WHEN 'Warning'
012570           ADD 1 TO WX-WARNING-CTR
012580        WHEN OTHER
012590*                ANYTHING NOT SAFE/CAUTION/WARNING IS DANGER -
012600*                330-SET-THREAT-LEVEL ONLY EVER SETS ONE OF
012610*                THE FOUR LABELS, SO THIS IS SAFE.
012620           ADD 1 TO WX-DANGER-CTR
012630     END-EVALUATE.
012640 340-EXIT.
012650     EXIT.
012660
012670*    BUILDS AND WRITES ONE CLEAN-READINGS RECORD FROM THE
012680*    CURRENT WX-TABLE ENTRY.  MISSING FLAGS ARE ALWAYS
012690*    STAMPED 'N' HERE - THE VALUE IS GENUINE OR CLEANED BY
012700*    THIS POINT, EITHER WAY THE DOWNSTREAM READER SHOULD
012710*    TREAT IT AS PRESENT.  CALLED ONCE PER WX-TABLE ENTRY,
012720*    IMMEDIATELY AFTER 340-BUMP-LEVEL-COUNTER, FROM
012730*    300-SCORE-READINGS.
012740 350-WRITE-CLEAN-RECORD.
012750*        THE FIVE VALUES, GENUINE OR CLEANED, IN THE SAME
012760*        LEFT-TO-RIGHT ORDER AS THE CTWTHRRD LAYOUT.
012770     MOVE WX-TAB-SEQ     (WX-IDX) TO WX-READING-SEQ.
012780     MOVE WX-TAB-WIND    (WX-IDX) TO WX-WIND-SPEED.
012790     MOVE WX-TAB-MAXWIND (WX-IDX) TO WX-MAX-WIND-SPEED.
012800     MOVE WX-TAB-HUMID   (WX-IDX) TO WX-HUMIDITY.
012810     MOVE WX-TAB-RAIN    (WX-IDX) TO WX-RAIN-INTENSITY.
012820     MOVE WX-TAB-PRESS   (WX-IDX) TO WX-BARO-PRESSURE.
012830*        ONE-MOVE FLAG CLEAR-DOWN - SEE THE 02/14/97 LOG
012840*        ENTRY AND THE REDEFINES IN CTWTHRRD.
012850     MOVE 'NNNNN'                 TO WX-MISSING-FLAGS-ALL.
012860     MOVE WX-READING-RECORD       TO CLNREAD-RECORD.
012870     WRITE CLNREAD-RECORD.
012880 350-EXIT.
012890     EXIT.
012900
012910*    BUILDS AND WRITES ONE SCORED-READINGS RECORD - THE
012920*    CLEANED VALUES PLUS THE SCORE, LEVEL AND RISK BANDS.
012930*    CALLED ONCE PER WX-TABLE ENTRY, RIGHT AFTER
012940*    350-WRITE-CLEAN-RECORD, FROM 300-SCORE-READINGS.
012950 360-WRITE-SCORED-RECORD.
012960*        SAME FIVE VALUES AS 350-WRITE-CLEAN-RECORD ABOVE,
012970*        RESTATED HERE UNDER THE SCR- PREFIX SINCE SCOREOUT
012980*        IS A SEPARATE FILE FROM CLNREAD, NOT A REWRITE OF
012990*        THE SAME RECORD.
013000     MOVE WX-TAB-SEQ      (WX-IDX) TO SCR-READING-SEQ.
013010     MOVE WX-TAB-WIND     (WX-IDX) TO SCR-WIND-SPEED.
013020     MOVE WX-TAB-MAXWIND  (WX-IDX) TO SCR-MAX-WIND-SPEED.
013030     MOVE WX-TAB-HUMID    (WX-IDX) TO SCR-HUMIDITY.
013040     MOVE WX-TAB-RAIN     (WX-IDX) TO SCR-RAIN-INTENSITY.
013050     MOVE WX-TAB-PRESS    (WX-IDX) TO SCR-BARO-PRESSURE.
013060*        THE COMPUTED RESULTS FROM 300-SCORE-READINGS.
013070     MOVE WX-TAB-SCORE    (WX-IDX) TO SCR-THREAT-SCORE.
013080     MOVE WX-TAB-LEVEL    (WX-IDX) TO SCR-THREAT-LEVEL.
013090*        THE FIVE RISK BANDS, SAME ORDER AS THE RAW VALUES.
013100     MOVE WX-TAB-RISK-WIND    (WX-IDX) TO SCR-RISK-WIND.
013110     MOVE WX-TAB-RISK-MAXWIND (WX-IDX) TO SCR-RISK-MAXWIND.
013120     MOVE WX-TAB-RISK-HUMID   (WX-IDX) TO SCR-RISK-HUMID.
013130     MOVE WX-TAB-RISK-RAIN    (WX-IDX) TO SCR-RISK-RAIN.
013140     MOVE WX-TAB-RISK-PRESS   (WX-IDX) TO SCR-RISK-PRESS.
013150     MOVE SCR-SCORED-RECORD        TO SCOREOUT-RECORD.
013160     WRITE SCOREOUT-RECORD.
013170 360-EXIT.
013180     EXIT.
013190
013200*    PRINTS ONE REPORT DETAIL LINE, BREAKING TO A NEW PAGE
013210*    FIRST IF THE CURRENT PAGE IS FULL.
013220 370-WRITE-DETAIL-LINE.
013230*        REPORT-MAX-LINES (55) IS THE SHOP-STANDARD PAGE
013240*        DEPTH - SEE THE 77-LEVEL DECLARATION IN WORKING-
013250*        STORAGE.
013260     IF LINE-COUNT >= REPORT-MAX-LINES
013270        PERFORM 400-WRITE-REPORT-HEADERS THRU 400-EXIT
013280     END-IF.
013290*        ONE FIELD PER REPORT COLUMN, SAME LEFT-TO-RIGHT
013300*        ORDER AS RPT-HEADER-2's COLUMN TITLES.
013310*            BUOY TIMESTAMP COUNTER.
013320     MOVE WX-TAB-SEQ     (WX-IDX) TO DL-SEQ.
013330*            SUSTAINED WIND, THEN GUST.
013340     MOVE WX-TAB-WIND    (WX-IDX) TO DL-WIND.
013350     MOVE WX-TAB-MAXWIND (WX-IDX) TO DL-MAXWIND.
013360*            HUMIDITY, THEN RAIN INTENSITY.
013370     MOVE WX-TAB-HUMID   (WX-IDX) TO DL-HUMID.
013380     MOVE WX-TAB-RAIN    (WX-IDX) TO DL-RAIN.
013390*            BAROMETRIC PRESSURE - THE COMMA-EDITED COLUMN.
013400     MOVE WX-TAB-PRESS   (WX-IDX) TO DL-PRESS.
013410*            THE TWO COMPUTED RESULTS, SCORE THEN LEVEL.
013420     MOVE WX-TAB-SCORE   (WX-IDX) TO DL-SCORE.
013430     MOVE WX-TAB-LEVEL   (WX-IDX) TO DL-LEVEL.
013440     MOVE RPT-DETAIL-LINE          TO THRPTOUT-RECORD.
013450     WRITE THRPTOUT-RECORD.
013460*        DRIVES THE PAGE-BREAK TEST AT THE TOP OF THIS
013470*        PARAGRAPH ON THE NEXT CALL.
013480     ADD 1 TO LINE-COUNT.
013490 370-EXIT.
013500     EXIT.
013510
013520*    PRINTS THE PAGE-TOP HEADING BLOCK - CALLED ONCE BEFORE
013530*    THE FIRST DETAIL LINE AND AGAIN EVERY TIME THE PAGE
013540*    FILLS (SEE 370-WRITE-DETAIL-LINE).  TODAY'S DATE IS
013550*    RE-READ ON EVERY CALL SO A LONG-RUNNING JOB THAT SPANS
013560*    MIDNIGHT STILL PRINTS THE RIGHT DATE ON LATER PAGES.
013570*    ACCEPT ... FROM DATE IS USED RATHER THAN AN INTRINSIC
013580*    FUNCTION, SHOP STANDARD FOR THIS ERA OF COMPILER.
013590 400-WRITE-REPORT-HEADERS.
013600*        4-DIGIT YEAR FIELD PER THE 03/29/99 Y2K CHANGE -
013610*        WS-CURRENT-DATE-REDEF BREAKS THE 8-DIGIT ACCEPT
013620*        RESULT OUT TO YEAR/MONTH/DAY WITHOUT A SEPARATE
013630*        MOVE PER SUBFIELD.
013640     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
013650     MOVE WS-CURRENT-YEAR  TO RH1-YY.
013660     MOVE WS-CURRENT-MONTH TO RH1-MM.
013670     MOVE WS-CURRENT-DAY   TO RH1-DD.
013680*        PAGE-NUM IS NEVER RESET - IT RUNS CONTINUOUSLY FOR
013690*        THE WHOLE JOB, NOT PER FILE OR PER STATION.
013700     ADD 1 TO PAGE-NUM.
013710     MOVE PAGE-NUM TO RH1-PAGE-NUM.
013720
013730*        TITLE LINE, BLANK LINE, COLUMN HEADINGS, UNDERLINE
013740*        ROW - FOUR LINES, IN THAT ORDER, EVERY PAGE.
013750     MOVE RPT-HEADER-1 TO THRPTOUT-RECORD.
013760     WRITE THRPTOUT-RECORD.
013770     MOVE BLANK-LINE   TO THRPTOUT-RECORD.
013780     WRITE THRPTOUT-RECORD.
013790     MOVE RPT-HEADER-2 TO THRPTOUT-RECORD.
013800     WRITE THRPTOUT-RECORD.
013810     MOVE RPT-HEADER-3 TO THRPTOUT-RECORD.
013820     WRITE THRPTOUT-RECORD.
013830
013840*        FOUR LINES HAVE GONE OUT ABOVE - RESET THE PAGE
013850*        LINE COUNT SO 370-WRITE-DETAIL-LINE KNOWS HOW MUCH
013860*        ROOM IS LEFT ON THE PAGE.
013870     MOVE 4 TO LINE-COUNT.
013880 400-EXIT.
013890     EXIT.
013900
013910***************************************************************
013920*  700-WRITE-TOTALS - END-OF-RUN TOTALS BLOCK: RECORD COUNT,   *
013930*  PER-LEVEL COUNTS, STORM-PEAK LINE AND CLEANING STATISTICS,  *
013940*  IN THE SAME FINAL-LINE STYLE AS THE OLD CONTROL-BREAK       *
013950*  REPORT.  DEMO-SEQUENCE RECORD COUNT (LINE 9) IS ADDED BY    *
013960*  600-BUILD-DEMO-SEQUENCE AFTER THIS PARAGRAPH RETURNS.       *
013970*  CALLED ONCE, AFTER THE SCORING PASS COMPLETES, FROM         *
013980*  000-MAIN.                                                   *
013990***************************************************************
014000 700-WRITE-TOTALS.
014010*        BLANK LINE SEPARATES THE LAST DETAIL LINE ON THE
014020*        PAGE FROM THE TOTALS BLOCK BELOW - NO PAGE BREAK
014030*        IS FORCED HERE EVEN IF THE PAGE IS NEARLY FULL,
014040*        SINCE THE TOTALS BLOCK IS SHORT AND ALWAYS PRINTS
014050*        TOGETHER.
014060     MOVE BLANK-LINE TO THRPTOUT-RECORD.
014070     WRITE THRPTOUT-RECORD.
014080
014090*    LINE 1 - RECORD COUNT.
014100     MOVE WX-REC-COUNT     TO TL1-REC-COUNT.
014110     MOVE RPT-TOTAL-LINE-1 TO THRPTOUT-RECORD.
014120     WRITE THRPTOUT-RECORD.
014130
014140*    LINES 2-5 - PER-LEVEL COUNTS, ASCENDING SEVERITY - THE
014150*    FOUR SHOULD ALWAYS SUM TO THE RECORD COUNT ON LINE 1.
014160     MOVE WX-SAFE-CTR      TO TL2-SAFE-CTR.
014170     MOVE RPT-TOTAL-LINE-2 TO THRPTOUT-RECORD.
014180     WRITE THRPTOUT-RECORD.
014190
014200     MOVE WX-CAUTION-CTR   TO TL3-CAUTION-CTR.
014210     MOVE RPT-TOTAL-LINE-3 TO THRPTOUT-RECORD.
014220     WRITE THRPTOUT-RECORD.
014230
014240     MOVE WX-WARNING-CTR   TO TL4-WARNING-CTR.
014250     MOVE RPT-TOTAL-LINE-4 TO THRPTOUT-RECORD.
014260     WRITE THRPTOUT-RECORD.
014270
014280     MOVE WX-DANGER-CTR    TO TL5-DANGER-CTR.
014290     MOVE RPT-TOTAL-LINE-5 TO THRPTOUT-RECORD.
014300     WRITE THRPTOUT-RECORD.
014310
014320*    LINE 6 - STORM PEAK, SET IN 300-SCORE-READINGS.  ZEROS
014330*    HERE WOULD MEAN THE FEED WAS EMPTY - THE SCORING LOOP
014340*    NEVER RAN.
014350     MOVE WX-PEAK-SCORE    TO TL6-PEAK-SCORE.
014360     MOVE WX-PEAK-SEQ      TO TL6-PEAK-SEQ.
014370     MOVE RPT-TOTAL-LINE-6 TO THRPTOUT-RECORD.
014380     WRITE THRPTOUT-RECORD.
014390
014400*    LINES 7-8 - CLEANING STATISTICS FROM PASS 1 AND THE
014410*    250-BACKFILL-LEADING-GAPS SWEEP - A HIGH COUNT ON
014420*    EITHER LINE IS OPERATIONS' CUE TO CHECK THAT BUOY'S
014430*    SENSOR HEALTH.
014440     MOVE WX-CARRY-FWD-CTR TO TL7-CARRY-FWD-CTR.
014450     MOVE RPT-TOTAL-LINE-7 TO THRPTOUT-RECORD.
014460     WRITE THRPTOUT-RECORD.
014470
014480     MOVE WX-BACKFILL-CTR  TO TL8-BACKFILL-CTR.
014490     MOVE RPT-TOTAL-LINE-8 TO THRPTOUT-RECORD.
014500     WRITE THRPTOUT-RECORD.
014510 700-EXIT.
014520     EXIT.
014530
014540***************************************************************
014550*  600-BUILD-DEMO-SEQUENCE - THE DEMO-SEQUENCE EXTRACT FOR THE *
014560*  TRAINING SIMULATOR.  NORMAL CASE: THE 5 CALM RECORDS        *
014570*  (101-105) FOLLOWED BY THE 100-RECORD WINDOW CENTERED ON     *
014580*  THE STORM PEAK, TRUNCATED AT THE FILE BOUNDARIES.  IF THE   *
014590*  PEAK INDEX EVER RUNS PAST END OF FILE (A RESTART            *
014600*  CONDITION - SEE THE 10/11/01 CHANGE ABOVE), THE LAST 100    *
014610*  RECORDS OF THE FILE ARE USED INSTEAD.  THE CALM BLOCK IS    *
014620*  SKIPPED OUTRIGHT WHEN THE FEED HAS FEWER THAN 105 RECORDS   *
014630*  (SEE THE 05/17/04 CHANGE).  RUN ONCE, AFTER 700-WRITE-      *
014640*  TOTALS RETURNS, FROM 000-MAIN.                              *
014650***************************************************************
014660 600-BUILD-DEMO-SEQUENCE.
014670     IF WX-PEAK-IDX > WX-REC-COUNT OR WX-PEAK-IDX = 0
014680*        RESTART FALLBACK - NO RELIABLE PEAK, SO JUST TAKE
014690*        THE TRAILING 100 RECORDS OF THE FEED.
014700        COMPUTE WX-LAST-START = WX-REC-COUNT - 100 + 1
014710        IF WX-LAST-START < 1
014720*                FEED HAS FEWER THAN 100 RECORDS - START
014730*                FROM THE TOP.
014740           MOVE 1 TO WX-LAST-START
014750        END-IF
014760        PERFORM 610-WRITE-DEMO-RANGE THRU 610-EXIT
014770                VARYING WX-SUB FROM WX-LAST-START BY 1
014780                UNTIL WX-SUB > WX-REC-COUNT
014790     ELSE
014800*        NORMAL CASE - CALM BLOCK, THEN THE 100-RECORD
014810*        WINDOW CENTERED ON THE PEAK (50 BEFORE, THE PEAK
014820*        ITSELF, 49 AFTER), CLIPPED TO THE FEED'S ENDS.
014830*            SKIP THE CALM BLOCK ENTIRELY ON A SHORT FEED -
014840*            SEE THE 05/17/04 LOG ENTRY.  REQUIRES RECORDS
014850*            101 THROUGH 105 TO ACTUALLY EXIST.
014860        IF WX-REC-COUNT NOT < 105
014870           PERFORM 610-WRITE-DEMO-RANGE THRU 610-EXIT
014880                   VARYING WX-SUB FROM 101 BY 1
014890                   UNTIL WX-SUB > 105
014900        END-IF
014910*            LOWER EDGE OF THE PEAK WINDOW, CLIPPED TO
014920*            RECORD 1 IF THE PEAK IS NEAR THE START OF THE
014930*            FEED.
014940        COMPUTE WX-WIN-START = WX-PEAK-IDX - 50
014950        IF WX-WIN-START < 1
014960           MOVE 1 TO WX-WIN-START
014970        END-IF
014980*            UPPER EDGE, CLIPPED TO THE LAST RECORD IF THE
014990*            PEAK IS NEAR THE END OF THE FEED.
015000        COMPUTE WX-WIN-END = WX-PEAK-IDX + 49
015010        IF WX-WIN-END > WX-REC-COUNT
015020           MOVE WX-REC-COUNT TO WX-WIN-END
015030        END-IF
015040        PERFORM 610-WRITE-DEMO-RANGE THRU 610-EXIT
015050                VARYING WX-SUB FROM WX-WIN-START BY 1
015060                UNTIL WX-SUB > WX-WIN-END
015070     END-IF.
015080
015090*    LAST LINE OF THE TOTALS BLOCK - HOW MANY DEMOOUT
015100*    RECORDS THE ABOVE WROTE.
015110     MOVE WX-DEMO-COUNT    TO TL9-DEMO-COUNT.
015120     MOVE RPT-TOTAL-LINE-9 TO THRPTOUT-RECORD.
015130     WRITE THRPTOUT-RECORD.
015140 600-EXIT.
015150     EXIT.
015160
015170*    WRITES ONE DEMOOUT RECORD FOR WX-TABLE ENTRY WX-SUB.
015180*    MISSING FLAGS ARE STAMPED 'N' - SAME REASONING AS
015190*    350-WRITE-CLEAN-RECORD.  PERFORMED ONCE PER SUBSCRIPT
015200*    IN EITHER RANGE 600-BUILD-DEMO-SEQUENCE HANDS IT - THE
015210*    CALM BLOCK, THE PEAK WINDOW, OR THE TRAILING-100
015220*    FALLBACK - IT DOES NOT CARE WHICH.
015230 610-WRITE-DEMO-RANGE.
015240*        SAME FIVE-VALUE ORDER AS 350-WRITE-CLEAN-RECORD -
015250*        DEMOOUT SHARES THE CTWTHRRD LAYOUT WITH CLNREAD.
015260     MOVE WX-TAB-SEQ     (WX-SUB) TO WX-READING-SEQ.
015270     MOVE WX-TAB-WIND    (WX-SUB) TO WX-WIND-SPEED.
015280     MOVE WX-TAB-MAXWIND (WX-SUB) TO WX-MAX-WIND-SPEED.
015290     MOVE WX-TAB-HUMID   (WX-SUB) TO WX-HUMIDITY.
015300     MOVE WX-TAB-RAIN    (WX-SUB) TO WX-RAIN-INTENSITY.
015310     MOVE WX-TAB-PRESS   (WX-SUB) TO WX-BARO-PRESSURE.
015320*        EVERY VALUE IN WX-TABLE IS ALREADY GENUINE OR CLEANED
015330*        BY THIS POINT, SO THE FLAGS GO OUT 'N' ACROSS THE
015340*        BOARD, SAME AS ON CLNREAD.
015350     MOVE 'NNNNN'                 TO WX-MISSING-FLAGS-ALL.
015360     MOVE WX-READING-RECORD       TO DEMOOUT-RECORD.
015370     WRITE DEMOOUT-RECORD.
015380*        BUMPED HERE, NOT IN THE CALLER, SO ONE COUNTER COVERS
015390*        ALL THREE RANGES 600-BUILD-DEMO-SEQUENCE MAY HAND IT.
015400     ADD 1 TO WX-DEMO-COUNT.
015410 610-EXIT.
015420     EXIT.
015430
015440***************************************************************
015450*  900-CLOSE-FILES - CLOSES ALL FIVE FILES.  LAST PARAGRAPH   *
015460*  RUN BEFORE 000-MAIN SETS RETURN-CODE AND ENDS THE JOB.     *
015470*  NO FILE-STATUS CHECK ON THE CLOSE - A FAILED CLOSE THIS    *
015480*  LATE IN THE RUN HAS NO RECOVERY ACTION TO TAKE ANYWAY.     *
015490***************************************************************
015500 900-CLOSE-FILES.
015510*        CLOSED IN THE SAME ORDER THEY WERE OPENED IN
015520*        110-OPEN-FILES - INPUT FIRST, THEN THE FOUR
015530*        OUTPUTS.
015540     CLOSE RAWREAD, CLNREAD, SCOREOUT, DEMOOUT, THRPTOUT.
015550 900-EXIT.
015560*        FALLS THROUGH FROM ABOVE ON NORMAL COMPLETION.
015570     EXIT.
