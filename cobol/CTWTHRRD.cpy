000100******************************************************************
000200*    COPYBOOK:  CTWTHRRD                                        *
000300*    RECORD FOR THE RAW / CLEANED COASTAL WEATHER READING.      *
000400*    ONE OCCURRENCE PER STATION TIMESTAMP, IN ASCENDING         *
000500*    WX-READING-SEQ ORDER.  USED BY RAW-READINGS, CLEAN-READINGS*
000600*    AND DEMO-SEQUENCE - ALL THREE CARRY THIS SAME LAYOUT.      *
000700*                                                                *
000800*    MODIFICATION LOG:                                          *
000900*    07/09/84  RSL  ORIGINAL LAYOUT - CARRIED INLINE IN THE      *
001000*                   CSTHREAT WORKING-STORAGE SECTION, NOT A     *
001100*                   SEPARATE MEMBER, UNTIL THE 1995 CUTOVER     *
001200*                   BELOW                                       *
001300*    05/12/95  RSL  PULLED OUT TO ITS OWN COPY MEMBER PER        *
001400*                   REQ 1401 - SEE THE CSTHREAT.CBL LOG FOR     *
001500*                   THE SAME DATE                                *
001600*    02/14/97  DHS  ADDED WX-MISSING-FLAGS-ALL REDEFINES SO     *
001700*                   200-CLEAN-RAW-READINGS CAN STAMP ALL FIVE   *
001800*                   FLAGS TO 'N' IN ONE MOVE WHEN IT WRITES     *
001900*                   THE CLEANED RECORD                          *
002000******************************************************************
002100 01  WX-READING-RECORD.
002200*        READING-SEQ IS THE BUOY'S OWN TIMESTAMP COUNTER, NOT A
002300*        FILE-RELATIVE RECORD NUMBER - GAPS IN IT ARE NORMAL
002400*        WHEN A BUOY MISSES A TRANSMISSION WINDOW ENTIRELY.
002500     05  WX-READING-SEQ          PIC 9(7).
002600*        THE FIVE MONITORED PARAMETERS.  ALL FIVE CARRY TWO
002700*        DECIMAL PLACES REGARDLESS OF THE UNIT (M/S, PERCENT,
002800*        MM/HR OR MILLIBARS) - SEE CTA-SCORING-CONSTANTS IN
002900*        CSTHREAT FOR HOW EACH ONE IS BANDED.
003000     05  WX-WIND-SPEED           PIC S9(3)V99.
003100     05  WX-MAX-WIND-SPEED       PIC S9(3)V99.
003200     05  WX-HUMIDITY             PIC S9(3)V99.
003300     05  WX-RAIN-INTENSITY       PIC S9(3)V99.
003400     05  WX-BARO-PRESSURE        PIC S9(4)V99.
003500*        ONE 'Y'/'N' INDICATOR PER PARAMETER.  ON THE RAW FEED,
003600*        'Y' MEANS THE SENSOR DROPPED THAT READING AND THE
003700*        VALUE ABOVE IS A CARRIED-FORWARD OR BACK-FILLED
003800*        STAND-IN, NOT A REAL SENSOR VALUE.  ON THE CLEANED
003900*        AND DEMO OUTPUT THESE ARE ALWAYS STAMPED 'N' - BY THE
004000*        TIME A RECORD LEAVES 200-CLEAN-RAW-READINGS IT HAS A
004100*        VALUE FOR EVERY FIELD, GENUINE OR NOT.
004200     05  WX-MISSING-FLAGS-GRP.
004300         10  WX-FLAG-WIND        PIC X(1).
004400             88  WX-WIND-IS-MISSING     VALUE 'Y'.
004500         10  WX-FLAG-MAXWIND     PIC X(1).
004600             88  WX-MAXWIND-IS-MISSING  VALUE 'Y'.
004700         10  WX-FLAG-HUMID       PIC X(1).
004800             88  WX-HUMID-IS-MISSING    VALUE 'Y'.
004900         10  WX-FLAG-RAIN        PIC X(1).
005000             88  WX-RAIN-IS-MISSING     VALUE 'Y'.
005100         10  WX-FLAG-PRESS       PIC X(1).
005200             88  WX-PRESS-IS-MISSING    VALUE 'Y'.
005300*        ONE-MOVE VIEW OF THE FIVE FLAGS ABOVE - LETS
005400*        200-CLEAN-RAW-READINGS STAMP 'NNNNN' IN A SINGLE MOVE
005500*        INSTEAD OF FIVE SEPARATE ONES WHEN IT WRITES THE
005600*        CLEANED OR DEMO RECORD.
005700     05  WX-MISSING-FLAGS-ALL REDEFINES WX-MISSING-FLAGS-GRP
005800                                 PIC X(5).
005900     05  FILLER                  PIC X(12).
